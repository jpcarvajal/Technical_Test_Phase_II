000100* =================================================================
000200* PLPHONE.CBL
000300* PHONE NORMALIZATION.
000400* STRIPS PUNCTUATION AND LEADING ZEROS OUT OF
000500* WS-CUR-PHONE-RAW AND FORMATS WHAT IS LEFT WITH THE
000600* DIALING CODE FOR THE RECOGNIZED COUNTRY (WS-OUT-COUNTRY,
000700* SET BY PLGEOLOC.CBL BEFORE THIS IS PERFORMED).  ENGLAND,
000800* WALES, NORTHERN IRELAND AND SCOTLAND ALL DIAL AS GREAT
000900* BRITAIN.  COPY INTO THE PROCEDURE DIVISION.
001000* =================================================================
001100
001200* A BLANK RAW PHONE MEANS THE CRM HAD NOTHING ON FILE - PASS
001300* "Nan" THROUGH RATHER THAN BUILD A ZERO-LENGTH FORMATTED
001400* NUMBER, SAME CONVENTION THE SOURCE SYSTEM USES FOR A
001500* MISSING COUNTRY IN PLGEOLOC.CBL.  AP-1602, 09/15/93,
001600* MOVED THE DIALING-CODE LOOKUP OUT OF THIS PARAGRAPH AND
001700* INTO ITS OWN STEP BELOW SO THE CODE COULD BE SET WITHOUT
001800* RE-RUNNING THE DIGIT STRIP EVERY TIME IT CHANGES.
001900 4300-NORMALIZE-PHONE.
002000
002100* A BLANK PHONE SKIPS THE DIALING-CODE/STRIP/FORMAT RANGE
002200* ENTIRELY - THERE IS NOTHING FOR THOSE THREE PARAGRAPHS TO
002300* WORK WITH, SO THEY ARE NOT PERFORMED AT ALL IN THIS CASE.
002400     IF WS-CUR-PHONE-RAW = SPACES
002500        MOVE "Nan" TO WS-OUT-PHONE
002600     ELSE
002700*       SET-DIALING-CODE, STRIP-PHONE-DIGITS AND FORMAT-PHONE
002800*       ARE CONSECUTIVE PARAGRAPHS - CODE SET FIRST, THEN
002900*       DIGITS STRIPPED, THEN THE TWO COMBINED INTO THE
003000*       OUTPUT PICTURE - SO ONE RANGE PERFORM COVERS ALL
003100*       THREE INSTEAD OF THREE SEPARATE PERFORM STATEMENTS.
003200        PERFORM 4310-SET-DIALING-CODE THRU 4330-EXIT.
003300
003400 4300-EXIT.
003500     EXIT.
003600
003700* GREAT BRITAIN'S FOUR CONSTITUENT COUNTRIES ALL DIAL AS +44;
003800* IRELAND IS ITS OWN COUNTRY CODE, +353.  ANYTHING ELSE
003900* COMING OUT OF PLGEOLOC.CBL ("Unknown" OR "Nan") GETS NO
004000* DIALING CODE AT ALL - THE PHONE NUMBER IS FORMATTED BARE.
004100 4310-SET-DIALING-CODE.
004200
004300* FOUR SEPARATE COUNTRY NAMES TEST TRUE FOR THE SAME DIAL
004400* CODE - WS-OUT-COUNTRY ITSELF IS NEVER CHANGED TO A SINGLE
004500* "GREAT BRITAIN" VALUE, SINCE THE OUTPUT RECORD STILL
004600* REPORTS THE SPECIFIC CONSTITUENT COUNTRY RECOGNIZED.
004700     IF WS-OUT-COUNTRY = "England"          OR
004800        WS-OUT-COUNTRY = "Wales"            OR
004900        WS-OUT-COUNTRY = "Northern Ireland" OR
005000        WS-OUT-COUNTRY = "Scotland"
005100        MOVE "+44"  TO WS-DIAL-CODE
005200     ELSE IF WS-OUT-COUNTRY = "Ireland"
005300        MOVE "+353" TO WS-DIAL-CODE
005400     ELSE
005500        MOVE SPACES TO WS-DIAL-CODE.
005600
005700 4310-EXIT.
005800     EXIT.
005900
006000* PUNCTUATION (SPACES, HYPHENS, PARENTHESES) IN THE RAW
006100* PHONE FIELD IS DISCARDED SIMPLY BY NEVER COPYING A
006200* NON-NUMERIC CHARACTER INTO WS-PHONE-ALLDIGITS BELOW.
006300 4320-STRIP-PHONE-DIGITS.
006400
006500* BOTH RESET FOR EVERY CONTACT - WS-PHONE-ALLDIGITS WOULD
006600* OTHERWISE CARRY TRAILING DIGITS LEFT OVER FROM A LONGER
006700* RAW NUMBER ON A PRIOR CONTACT IN THE TABLE.
006800     MOVE SPACES TO WS-PHONE-ALLDIGITS.
006900     MOVE ZERO   TO WS-PHONE-DIGIT-CNT.
007000
007100* KEEP ONLY THE NUMERIC CHARACTERS, LEFT TO RIGHT.  A FULL
007200* 20-BYTE SCAN EVERY TIME RATHER THAN STOPPING AT THE FIRST
007300* TRAILING BLANK, SINCE A RAW NUMBER CAN CARRY EMBEDDED
007400* SPACES ("555 1234") THAT ARE NOT THE END OF THE FIELD.
007500     PERFORM VARYING WS-SCAN-POS FROM 1 BY 1
007600             UNTIL WS-SCAN-POS > 20
007700        IF WS-CUR-PHONE-RAW (WS-SCAN-POS : 1) IS NUMERIC
007800           ADD 1 TO WS-PHONE-DIGIT-CNT
007900           MOVE WS-CUR-PHONE-RAW (WS-SCAN-POS : 1) TO
008000                WS-PHONE-ALLDIGITS (WS-PHONE-DIGIT-CNT : 1).
008100
008200* NOW DROP LEADING ZEROS BY FINDING THE FIRST NON-ZERO.
008300* A UK NUMBER DIALED DOMESTICALLY CARRIES A LEADING 0 THAT
008400* IS REPLACED BY THE DIALING CODE, NOT KEPT ALONGSIDE IT.
008500* SEEDED AT 1 SO THE PERFORM VARYING BELOW STILL TERMINATES
008600* CORRECTLY WHEN WS-PHONE-DIGIT-CNT IS ZERO - THE UNTIL
008700* CLAUSE'S FIRST TEST THEN ALREADY FAILS THE COMPARE.
008800     MOVE 1 TO WS-ZERO-IDX.
008900     PERFORM VARYING WS-ZERO-IDX FROM 1 BY 1
009000             UNTIL WS-ZERO-IDX > WS-PHONE-DIGIT-CNT OR
009100                   WS-PHONE-ALLDIGITS (WS-ZERO-IDX : 1) NOT = "0"
009200        CONTINUE.
009300
009400* WS-ZERO-IDX NOW POINTS AT THE FIRST NON-ZERO DIGIT, OR
009500* ONE PAST THE LAST DIGIT IF THE NUMBER WAS ALL ZEROS OR
009600* HAD NO DIGITS AT ALL.
009700     IF WS-ZERO-IDX > WS-PHONE-DIGIT-CNT
009800        MOVE ZERO TO WS-STRIPPED-LEN
009900     ELSE
010000        COMPUTE WS-STRIPPED-LEN =
010100                WS-PHONE-DIGIT-CNT - WS-ZERO-IDX + 1.
010200
010300 4320-EXIT.
010400     EXIT.
010500
010600* OUTPUT SHAPE IS "(<CODE>) XXXX XXXXXXX" - FIRST FOUR
010700* SURVIVING DIGITS, A SPACE, THEN WHATEVER IS LEFT.  A
010800* NUMBER WITH FOUR OR FEWER DIGITS LEFT AFTER STRIPPING
010900* HAS NO REMAINDER AT ALL.
011000 4330-FORMAT-PHONE.
011100
011200* CALLED ONLY FROM THE RANGE PERFORM IN 4300 ABOVE - NEVER
011300* INVOKED DIRECTLY, SINCE IT DEPENDS ON 4310/4320 HAVING
011400* ALREADY SET WS-DIAL-CODE AND WS-PHONE-ALLDIGITS.
011500* BOTH PIECE FIELDS RESET EVERY CALL - A PRIOR CONTACT'S
011600* LONGER REMAINDER WOULD OTHERWISE SHOW THROUGH PAST THE
011700* END OF A SHORTER ONE WHEN THE STRING BELOW ASSEMBLES IT.
011800     MOVE SPACES TO WS-PHONE-FIRST4 WS-PHONE-REMAIN.
011900
012000* A ZERO-LENGTH STRIPPED NUMBER (SPACES, OR ALL ZEROS) LEAVES
012100* BOTH PIECE FIELDS BLANK AND FALLS STRAIGHT THROUGH TO THE
012200* STRING BELOW, WHICH STILL BUILDS A DIAL-CODE-ONLY RESULT.
012300* WS-ZERO-IDX STILL POINTS AT THE FIRST SURVIVING DIGIT FROM
012400* 4320 ABOVE, SO REFERENCE MODIFICATION STARTS THERE RATHER
012500* THAN RE-SCANNING WS-PHONE-ALLDIGITS FROM POSITION 1.
012600     IF WS-STRIPPED-LEN > 0
012700        IF WS-STRIPPED-LEN > 4
012800           MOVE WS-PHONE-ALLDIGITS (WS-ZERO-IDX : 4)
012900                                       TO WS-PHONE-FIRST4
013000           MOVE WS-PHONE-ALLDIGITS (WS-ZERO-IDX + 4 :
013100                     WS-STRIPPED-LEN - 4) TO WS-PHONE-REMAIN
013200        ELSE
013300           MOVE WS-PHONE-ALLDIGITS (WS-ZERO-IDX :
013400                     WS-STRIPPED-LEN) TO WS-PHONE-FIRST4.
013500
013600* DELIMITED BY SPACE ON THE DIAL CODE AND THE REMAINDER
013700* TRIMS THE TRAILING BLANKS BOTH FIELDS CARRY AS PIC X
013800* ITEMS SO THE OUTPUT PHONE DOES NOT END IN A RUN OF SPACES.
013900     STRING "(" DELIMITED BY SIZE
014000            WS-DIAL-CODE    DELIMITED BY SPACE
014100            ") "            DELIMITED BY SIZE
014200            WS-PHONE-FIRST4 DELIMITED BY SIZE
014300            " "             DELIMITED BY SIZE
014400            WS-PHONE-REMAIN DELIMITED BY SPACE
014500            INTO WS-OUT-PHONE.
014600
014700 4330-EXIT.
014800     EXIT.
