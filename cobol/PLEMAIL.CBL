000100* =================================================================
000200* PLEMAIL.CBL
000300* E-MAIL EXTRACTION.
000400* WS-CUR-RAW-EMAIL ARRIVES AS "ANYTHING <LOCAL@DOMAIN>
000500* ANYTHING" OR BLANK.  PULLS OUT THE BARE ADDRESS BETWEEN
000600* THE FIRST < AND THE LAST > INTO WS-OUT-EMAIL.  IF THE
000700* ANGLE BRACKETS ARE MISSING THE RAW VALUE PASSES THROUGH
000800* UNCHANGED AND A WARNING IS DISPLAYED.  COPY INTO THE
000900* PROCEDURE DIVISION.
001000* =================================================================
001100
001200* A BLANK RAW E-MAIL MEANS THE CRM HAD NOTHING ON FILE -
001300* PASSES THROUGH AS SPACES, NOT "Nan", SINCE CO-EMAIL HAS
001400* NO SPECIAL CODE FOR A MISSING VALUE THE WAY COUNTRY/CITY
001500* AND PHONE DO.
001600 4200-EXTRACT-EMAIL.
001700
001800     IF WS-CUR-RAW-EMAIL = SPACES
001900        MOVE SPACES TO WS-OUT-EMAIL
002000     ELSE
002100        PERFORM 4210-FIND-ANGLE-BRACKETS
002200*       BOTH BRACKETS MUST BE PRESENT, AND IN THE RIGHT ORDER,
002300*       BEFORE THE SUBSTRING BETWEEN THEM IS TRUSTED - A
002400*       STRAY > BEFORE THE < WOULD OTHERWISE PRODUCE A
002500*       NEGATIVE-LENGTH REFERENCE MODIFICATION.
002600        IF WS-LT-FOUND AND WS-GT-FOUND
002700                        AND WS-GT-POS > WS-LT-POS
002800           MOVE WS-CUR-RAW-EMAIL (WS-LT-POS + 1 :
002900                    WS-GT-POS - WS-LT-POS - 1) TO WS-OUT-EMAIL
003000        ELSE
003100*       PASSED THROUGH RATHER THAN DROPPED - AN UN-BRACKETED
003200*       ADDRESS IS STILL USABLE DOWNSTREAM, IT JUST WAS NOT
003300*       WRAPPED THE WAY THE CRM EXPORT USUALLY WRAPS IT.
003400           MOVE WS-CUR-RAW-EMAIL TO WS-OUT-EMAIL
003500           DISPLAY "PLEMAIL - NO <...> PAIR, PASSED THROUGH: "
003600                   WS-CUR-RAW-EMAIL.
003700
003800 4200-EXIT.
003900     EXIT.
004000
004100* LOCATES THE FIRST < AND THE LAST > IN THE RAW FIELD.  TWO
004200* SEPARATE SWITCH BYTES ARE USED BECAUSE BOTH FACTS CAN BE
004300* TRUE AT THE SAME TIME - A SINGLE SHARED BYTE WITH TWO
004400* 88-LEVELS CANNOT REPRESENT THAT (SEE AP-1744 IN THE MAIN
004500* PROGRAM'S CHANGE LOG).
004600 4210-FIND-ANGLE-BRACKETS.
004700
004800* BOTH SWITCHES AND BOTH POSITIONS RESET ON EVERY CALL - A
004900* POSITION LEFT OVER FROM A PRIOR CONTACT WOULD OTHERWISE BE
005000* READ BY 4200 EVEN THOUGH NEITHER BRACKET WAS FOUND THIS TIME.
005100     MOVE "N" TO WS-LT-FOUND-SW.
005200     MOVE "N" TO WS-GT-FOUND-SW.
005300     MOVE ZERO TO WS-LT-POS WS-GT-POS.
005400
005500* FIRST < SCANNING FORWARD FROM THE FRONT OF THE STRING.
005600* WS-SCAN-POS IS SHARED WITH SEVERAL OTHER SCAN PARAGRAPHS IN
005700* THIS COPYBOOK SET - IT NEVER NEEDS TO SURVIVE PAST THE
005800* PERFORM VARYING THAT OWNS IT, SO SHARING IT IS SAFE.
005900     PERFORM VARYING WS-SCAN-POS FROM 1 BY 1
006000             UNTIL WS-SCAN-POS > 60 OR WS-LT-FOUND
006100        IF WS-CUR-RAW-EMAIL (WS-SCAN-POS : 1) = "<"
006200           MOVE WS-SCAN-POS      TO WS-LT-POS
006300           MOVE "Y"              TO WS-LT-FOUND-SW.
006400
006500* LAST > SCANNING BACKWARD FROM THE END OF THE STRING - THIS
006600* IS WHAT MAKES THE MATCH GREEDY, SO A DISPLAY NAME THAT
006700* ITSELF CONTAINS A > DOES NOT TRUNCATE THE ADDRESS.
006800     PERFORM VARYING WS-SCAN-POS FROM 60 BY -1
006900             UNTIL WS-SCAN-POS < 1 OR WS-GT-FOUND
007000        IF WS-CUR-RAW-EMAIL (WS-SCAN-POS : 1) = ">"
007100           MOVE WS-SCAN-POS      TO WS-GT-POS
007200           MOVE "Y"              TO WS-GT-FOUND-SW.
007300
007400 4210-EXIT.
007500     EXIT.
