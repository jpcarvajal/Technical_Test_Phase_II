000100* =================================================================
000200* FDCNTOUT.CBL
000300* RECORD LAYOUT FOR CONTACTS-OUT.
000400* ONE CLEANSED, DEDUPLICATED CONTACT READY FOR THE LOAD
000500* STAGE.  TRAILING FILLER RESERVES ROOM FOR THE LOAD
000600* STAGE'S OWN HOUSEKEEPING FIELDS WITHOUT RESIZING THE
000700* RECORD AGAIN.
000800* =================================================================
000900
001000* ONE RECORD PER SURVIVING CONTACT - DROPPED RECORDS (NO
001100* USABLE NAME OR NO CONTACT-ID AT ALL) NEVER REACH THIS FD.
001200* FIELD ORDER HERE IS THE LOAD STAGE'S CONTRACT, NOT
001300* CONTACT-IN-RECORD'S - DO NOT REORDER WITHOUT CHECKING
001400* WITH THE LOAD JOB FIRST.
001500 FD  CONTACTS-OUT
001600     LABEL RECORDS ARE STANDARD.
001700
001800* CO-TEMPORARY-ID IS WHICHEVER SURVIVING CONTACT-ID WON THE
001900* KEEP/DISCARD DECISION IN PLDEDUP.CBL - "TEMPORARY" BECAUSE
002000* THE LOAD STAGE ASSIGNS THE REAL PERMANENT ID DOWNSTREAM.
002100 01  CONTACT-OUT-RECORD.
002200     05  CO-FIRSTNAME         PIC X(20).
002300     05  CO-LASTNAME          PIC X(20).
002400     05  CO-EMAIL             PIC X(40).
002500     05  CO-COUNTRY           PIC X(20).
002600     05  CO-CITY              PIC X(20).
002700     05  CO-PHONE             PIC X(25).
002800     05  CO-CREATE-DATE-ORIG  PIC X(10).
002900     05  CO-INDUSTRY-CONCAT   PIC X(80).
003000     05  CO-TEMPORARY-ID      PIC X(12).
003100     05  FILLER               PIC X(05).
