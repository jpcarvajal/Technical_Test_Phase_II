000100* =================================================================
000200* WSGEOLOC.CBL
000300* COUNTRY / CITY RECOGNITION TABLE.
000400* FIXED LOOKUP OF ENGLAND AND IRELAND CITIES USED BY
000500* PLGEOLOC.CBL TO TURN A FREE-TEXT PLACE VALUE INTO A
000600* (COUNTRY, CITY) PAIR.  COPY INTO WORKING-STORAGE SECTION.
000700* =================================================================
000800
000900* NINE FILLER ENTRIES CARRY THE ACTUAL VALUES SO THE TABLE
001000* CAN BE INITIALIZED AT COMPILE TIME WITH VALUE CLAUSES -
001100* WS-GEO-TABLE BELOW REDEFINES THIS GROUP TO GET AT THE
001200* SAME BYTES AS AN INDEXED, SUBDIVIDED TABLE.  ADDING A
001300* CITY MEANS ADDING A FILLER LINE HERE AND BUMPING THE
001400* OCCURS COUNT BELOW TO MATCH - THE TWO MUST STAY IN STEP.
001500 01  WS-GEO-TABLE-VALUES.
001600     05  FILLER               PIC X(40) VALUE
001700         "England             Plymouth            ".
001800     05  FILLER               PIC X(40) VALUE
001900         "England             Milton Keynes       ".
002000     05  FILLER               PIC X(40) VALUE
002100         "England             Oxford              ".
002200     05  FILLER               PIC X(40) VALUE
002300         "England             London              ".
002400     05  FILLER               PIC X(40) VALUE
002500         "England             Winchester          ".
002600     05  FILLER               PIC X(40) VALUE
002700         "Ireland             Waterford           ".
002800     05  FILLER               PIC X(40) VALUE
002900         "Ireland             Limerick            ".
003000     05  FILLER               PIC X(40) VALUE
003100         "Ireland             Dublin              ".
003200     05  FILLER               PIC X(40) VALUE
003300         "Ireland             Cork                ".
003400
003500* EACH 40-BYTE FILLER ABOVE SPLITS HERE INTO A 20-BYTE
003600* COUNTRY AND A 20-BYTE CITY - WS-GEO-IDX DRIVES THE
003700* LINEAR SEARCH IN PLGEOLOC.CBL'S 4110-SEARCH-CITY-TABLE.
003800 01  WS-GEO-TABLE REDEFINES WS-GEO-TABLE-VALUES.
003900     05  WS-GEO-ENTRY OCCURS 9 TIMES
004000                      INDEXED BY WS-GEO-IDX.
004100         10  WS-GEO-COUNTRY   PIC X(20).
004200         10  WS-GEO-CITY      PIC X(20).
004300
004400* SCRATCH AREAS USED ONLY WHILE THE LOOKUP IS RUNNING - THE
004500* UPPERCASED COPIES LET THE SEARCH IGNORE CASE WITHOUT
004600* DISTURBING THE MIXED-CASE VALUES STORED IN THE TABLE
004700* ITSELF OR IN THE INCOMING RAW FIELD.
004800 01  WS-GEO-WORK-AREAS.
004900* HOLDS THE INCOMING PLACE VALUE UPPERCASED FOR COMPARISON -
005000* WS-CUR-COUNTRY-RAW ITSELF IS NEVER ALTERED, SINCE THE
005100* ORIGINAL MIXED-CASE SPELLING PLAYS NO FURTHER PART ONCE
005200* THE COUNTRY/CITY PAIR HAS BEEN RESOLVED.
005300     05  WS-PLACE-UPPER       PIC X(20).
005400* UPPERCASED COPY OF THE TABLE ENTRY BEING COMPARED AGAINST -
005500* REBUILT ON EVERY PASS OF THE SEARCH LOOP RATHER THAN ONCE
005600* PER RUN, SINCE THE TABLE ITSELF STAYS MIXED CASE.
005700     05  WS-CITY-UPPER        PIC X(20).
005800* SET BACK TO "N" AT THE TOP OF EVERY SEARCH IN 4110 - THE
005900* VALUE CLAUSE HERE ONLY COVERS THE VERY FIRST CALL.
006000     05  WS-GEO-FOUND-SW      PIC X        VALUE "N".
006100         88  WS-GEO-FOUND               VALUE "Y".
006200* ROUNDS THE GROUP OUT TO A FLAT 45 BYTES - NO BUSINESS USE,
006300* JUST ROOM FOR A FUTURE SWITCH OR SCRATCH FIELD.
006400     05  FILLER               PIC X(04).
