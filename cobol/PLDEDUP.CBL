000100* =================================================================
000200* PLDEDUP.CBL
000300* DUPLICATE MANAGEMENT.
000400* THE WORK FILE HAS ALREADY BEEN SORTED CREATED-AT
000500* DESCENDING, SO THE FIRST TIME A FULL NAME IS SEEN IT IS
000600* THE CONTACT'S LATEST RECORD.  WS-CONTACT-TABLE HOLDS ONE
000700* SURVIVING ENTRY PER NAME, KEPT IN FIRST-SEEN ORDER.  OLDER
000800* DUPLICATES BACK-FILL ANY BLANK FIELD ON THE SURVIVOR AND
000900* CONTRIBUTE THEIR INDUSTRY TO THE FRONT OF ITS INDUSTRY
001000* LIST.  COPY INTO THE PROCEDURE DIVISION.
001100* =================================================================
001200
001300* ENTERED ONCE PER WORK-FILE RECORD, NEWEST FIRST.  WK-
001400* FIELDS AND WS-WORK-FULL-NAME MUST ALREADY BE SET BY THE
001500* CALLER (NAME GENERATION RUNS BEFORE THIS IS PERFORMED).
001600* A BLANK NAME MEANS PLNAME.CBL COULD NOT BUILD ONE - THE
001700* RECORD HAS NO WAY TO MATCH AGAINST ANY OTHER AND IS
001800* DROPPED RATHER THAN CARRIED INTO THE TABLE UNNAMED.
001900 3100-FIND-OR-ADD-CONTACT.
002000
002100     IF WS-WORK-FULL-NAME = SPACES
002200        ADD 1 TO WS-RECORDS-DROPPED
002300     ELSE
002400        MOVE "N" TO WS-FOUND-SW
002500*       LINEAR SEARCH OF THE SURVIVOR TABLE BY FULL NAME -
002600*       THE TABLE IS NOT KEPT IN ANY ORDER THAT WOULD SUPPORT
002700*       A BINARY SEARCH, AND AT A FEW THOUSAND ENTRIES PER
002800*       RUN THE SEQUENTIAL SCAN IS CHEAP ENOUGH.
002900        PERFORM VARYING WS-SRCH-IDX FROM 1 BY 1
003000                UNTIL WS-SRCH-IDX > WS-CONTACT-COUNT
003100                      OR WS-CONTACT-FOUND
003200           IF WS-CT-FULL-NAME (WS-SRCH-IDX) = WS-WORK-FULL-NAME
003300              MOVE "Y" TO WS-FOUND-SW.
003400
003500*    WS-SRCH-IDX STOPS ONE PAST THE MATCH ON A HIT, SAME AS
003600*    THE CITY TABLE SEARCH IN PLGEOLOC.CBL, SO IT IS BACKED
003700*    UP BEFORE BEING USED AS THE SUBSCRIPT BELOW.
003800        IF WS-CONTACT-FOUND
003900           SET WS-FOUND-IDX TO WS-SRCH-IDX
004000           SUBTRACT 1 FROM WS-FOUND-IDX
004100           ADD 1 TO WS-DUPLICATES-MERGED
004200*          BACKFILL-FIELDS AND INSERT-INDUSTRY-FRONT ALWAYS
004300*          RUN TOGETHER FOR A FOUND DUPLICATE, SO ONE RANGE
004400*          PERFORM COVERS BOTH CONSECUTIVE PARAGRAPHS.
004500           PERFORM 3200-BACKFILL-FIELDS THRU 3300-EXIT
004600        ELSE
004700*          FIRST TIME THIS NAME HAS BEEN SEEN - OPEN A NEW
004800*          TABLE SLOT AND SEED IT FROM THIS RECORD.  BEING
004900*          THE NEWEST RECORD FOR THE NAME (SORT IS CREATED-AT
005000*          DESCENDING), ITS INDUSTRY BECOMES SLOT 1 OUTRIGHT -
005100*          NO SHIFT NEEDED ON THE VERY FIRST ENTRY.
005200           ADD 1 TO WS-CONTACT-COUNT
005300           SET WS-FOUND-IDX TO WS-CONTACT-COUNT
005400*          KEY FIELD FIRST, THEN EVERY SURVIVOR FIELD THIS
005500*          RECORD CAN SUPPLY - ANY FIELD WK- IS CARRYING BLANK
005600*          STAYS BLANK HERE TOO; ONLY A LATER, OLDER DUPLICATE
005700*          CAN BACK-FILL IT (SEE 3200 BELOW).
005800           MOVE WS-WORK-FULL-NAME TO WS-CT-FULL-NAME (WS-FOUND-IDX)
005900           MOVE WK-CONTACT-ID       TO WS-CT-CONTACT-ID (WS-FOUND-IDX)
006000           MOVE WK-RAW-EMAIL        TO WS-CT-RAW-EMAIL (WS-FOUND-IDX)
006100           MOVE WK-COUNTRY-RAW      TO WS-CT-COUNTRY-RAW (WS-FOUND-IDX)
006200           MOVE WK-PHONE-RAW        TO WS-CT-PHONE-RAW (WS-FOUND-IDX)
006300           MOVE WK-CREATE-DATE-ORIG TO
006400                              WS-CT-CREATE-DATE-ORIG (WS-FOUND-IDX)
006500           MOVE WK-ADDRESS          TO WS-CT-ADDRESS (WS-FOUND-IDX)
006600           MOVE WK-FIRSTNAME        TO WS-CT-FIRSTNAME (WS-FOUND-IDX)
006700           MOVE WK-LASTNAME         TO WS-CT-LASTNAME (WS-FOUND-IDX)
006800*          A BRAND-NEW SURVIVOR STARTS WITH EXACTLY ONE
006900*          INDUSTRY, IN SLOT 1 - THIS IS THE ONLY PLACE
007000*          WS-CT-IND-COUNT IS EVER SET TO A LITERAL 1 RATHER
007100*          THAN INCREMENTED.
007200           MOVE 1                   TO WS-CT-IND-COUNT (WS-FOUND-IDX)
007300           MOVE WK-INDUSTRY         TO
007400                          WS-CT-IND-ENTRY (WS-FOUND-IDX 1).
007500
007600 3100-EXIT.
007700     EXIT.
007800
007900* COPIES THE OLDER RECORD'S VALUE INTO THE SURVIVOR'S FIELD
008000* ONLY WHERE THE SURVIVOR IS STILL BLANK.  INDUSTRY IS NOT
008100* BACK-FILLED HERE - IT GOES THROUGH 3300 INSTEAD, SINCE IT
008200* IS A LIST RATHER THAN A SINGLE SCALAR FIELD.
008300 3200-BACKFILL-FIELDS.
008400
008500* SEVEN INDEPENDENT BLANK-TESTS, ONE PER BACK-FILLABLE FIELD -
008600* EACH IS TESTED AND MOVED ON ITS OWN BECAUSE A RECORD CAN BE
008700* BLANK IN SOME FIELDS AND POPULATED IN OTHERS; THERE IS NO
008800* SINGLE CONDITION THAT COVERS ALL SEVEN AT ONCE.
008900* E-MAIL - AN EARLIER-SURVIVING RECORD WITH NO ADDRESS ON FILE
009000* TAKES WHATEVER THIS OLDER DUPLICATE HAPPENS TO CARRY.
009100     IF WS-CT-RAW-EMAIL (WS-FOUND-IDX) = SPACES
009200        MOVE WK-RAW-EMAIL TO WS-CT-RAW-EMAIL (WS-FOUND-IDX).
009300* COUNTRY - FED ON TO PLGEOLOC.CBL LATER, SO A BLANK LEFT
009400* UNFILLED HERE WOULD SHOW UP AS "Nan" ON THE OUTPUT RECORD.
009500     IF WS-CT-COUNTRY-RAW (WS-FOUND-IDX) = SPACES
009600        MOVE WK-COUNTRY-RAW TO WS-CT-COUNTRY-RAW (WS-FOUND-IDX).
009700* PHONE - SAME REASONING AS COUNTRY, FED ON TO PLPHONE.CBL.
009800     IF WS-CT-PHONE-RAW (WS-FOUND-IDX) = SPACES
009900        MOVE WK-PHONE-RAW TO WS-CT-PHONE-RAW (WS-FOUND-IDX).
010000* ORIGINAL CREATE DATE - A DISPLAY-ONLY FIELD ON THE OUTPUT
010100* RECORD, NOT A KEY OF ANY KIND, SO BACK-FILLING IT CARRIES
010200* NO RISK OF DISTURBING THE NEWEST-FIRST SORT ORDER ABOVE.
010300     IF WS-CT-CREATE-DATE-ORIG (WS-FOUND-IDX) = SPACES
010400        MOVE WK-CREATE-DATE-ORIG TO
010500                           WS-CT-CREATE-DATE-ORIG (WS-FOUND-IDX).
010600* ADDRESS - NOT CLEANSED BY ANY OF THE FOUR BUSINESS RULES,
010700* SO THE BACK-FILLED VALUE PASSES STRAIGHT THROUGH TO OUTPUT.
010800     IF WS-CT-ADDRESS (WS-FOUND-IDX) = SPACES
010900        MOVE WK-ADDRESS TO WS-CT-ADDRESS (WS-FOUND-IDX).
011000* FIRST AND LAST NAME - BACK-FILLED INDEPENDENTLY OF EACH
011100* OTHER, SINCE AN OLDER RECORD MAY SUPPLY ONE BUT NOT BOTH.
011200     IF WS-CT-FIRSTNAME (WS-FOUND-IDX) = SPACES
011300        MOVE WK-FIRSTNAME TO WS-CT-FIRSTNAME (WS-FOUND-IDX).
011400     IF WS-CT-LASTNAME (WS-FOUND-IDX) = SPACES
011500        MOVE WK-LASTNAME TO WS-CT-LASTNAME (WS-FOUND-IDX).
011600
011700 3200-EXIT.
011800     EXIT.
011900
012000* IF THE OLDER RECORD'S INDUSTRY IS BLANK OR ALREADY ON THE
012100* SURVIVOR'S LIST, NOTHING HAPPENS.  OTHERWISE EVERY EXISTING
012200* ENTRY SHIFTS UP ONE SLOT AND THE OLDER INDUSTRY GOES INTO
012300* SLOT 1 - THIS IS THE SOURCE SYSTEM'S INSERT-AT-FRONT.  A
012400* SURVIVOR ALREADY HOLDING SEVEN DISTINCT INDUSTRIES IS LEFT
012500* AS IS - THE TABLE HAS NO EIGHTH SLOT TO SHIFT INTO.
012600 3300-INSERT-INDUSTRY-FRONT.
012700
012800     IF WK-INDUSTRY = SPACES
012900        CONTINUE
013000     ELSE
013100        MOVE "N" TO WS-ALREADY-LISTED-SW
013200*       CHECK THE WHOLE EXISTING LIST FOR THIS INDUSTRY BEFORE
013300*       INSERTING - THE LIST CARRIES DISTINCT VALUES ONLY, SO
013400*       A REPEAT SEEN ON AN OLDER RECORD IS DISCARDED RATHER
013500*       THAN PROMOTED TO THE FRONT A SECOND TIME.
013600        PERFORM VARYING WS-IND-BUILD-IDX FROM 1 BY 1
013700                UNTIL WS-IND-BUILD-IDX > WS-CT-IND-COUNT (WS-FOUND-IDX)
013800                      OR WS-ALREADY-LISTED
013900           IF WS-CT-IND-ENTRY (WS-FOUND-IDX WS-IND-BUILD-IDX)
014000                                                   = WK-INDUSTRY
014100              MOVE "Y" TO WS-ALREADY-LISTED-SW.
014200
014300*       SHIFT RUNS FROM THE BOTTOM OF THE LIST UPWARD SO NO
014400*       ENTRY IS OVERWRITTEN BEFORE IT HAS BEEN COPIED ONE
014500*       SLOT ABOVE ITSELF - SEE 3310-SHIFT-ONE-ENTRY.  THIS
014600*       IS AN OUT-OF-LINE PERFORM VARYING, NOT AN INLINE
014700*       LOOP, SO THE SHIFT LOGIC LIVES IN ITS OWN PARAGRAPH.
014800        IF NOT WS-ALREADY-LISTED
014900           AND WS-CT-IND-COUNT (WS-FOUND-IDX) < 7
015000           PERFORM 3310-SHIFT-ONE-ENTRY VARYING WS-SHIFT-IDX
015100                      FROM WS-CT-IND-COUNT (WS-FOUND-IDX) + 1 BY -1
015200                   UNTIL WS-SHIFT-IDX < 2
015300*       SLOT 1 IS NOW FREE - EVERY ENTRY THAT USED TO LIVE THERE
015400*       WAS JUST SHIFTED UP ONE BY THE PERFORM ABOVE.
015500           MOVE WK-INDUSTRY TO WS-CT-IND-ENTRY (WS-FOUND-IDX 1)
015600           ADD 1 TO WS-CT-IND-COUNT (WS-FOUND-IDX).
015700
015800 3300-EXIT.
015900     EXIT.
016000
016100* SHIFTS THE ENTRY AT WS-SHIFT-IDX - 1 UP INTO WS-SHIFT-IDX,
016200* WALKING FROM THE BOTTOM OF THE LIST UPWARD SO NO ENTRY IS
016300* OVERWRITTEN BEFORE IT HAS BEEN COPIED ONE SLOT ABOVE.  ONE
016400* PASS OF THIS PARAGRAPH MOVES EXACTLY ONE SLOT - THE
016500* VARYING CLAUSE ON THE CALLING PERFORM DRIVES THE WALK.
016600 3310-SHIFT-ONE-ENTRY.
016700
016800     MOVE WS-CT-IND-ENTRY (WS-FOUND-IDX WS-SHIFT-IDX - 1)
016900       TO WS-CT-IND-ENTRY (WS-FOUND-IDX WS-SHIFT-IDX).
017000
017100 3310-EXIT.
017200     EXIT.
