000100* =================================================================
000200* PLNAME.CBL
000300* NAME GENERATION.
000400* BUILDS THE DEDUPLICATION KEY "FIRSTNAME LASTNAME" FROM
000500* WK-FIRSTNAME / WK-LASTNAME.  WHEN BOTH ARE BLANK THE NAME
000600* IS PULLED OUT OF THE LOCAL PART OF WK-RAW-EMAIL, WHICH
000700* ARRIVES AS FIRSTNAME_LASTNAME<DIGITS>@DOMAIN - WE LOCATE
000800* THE UNDERSCORE AND TAKE THE RUN OF LOWERCASE LETTERS ON
000900* EACH SIDE OF IT.  WHEN DERIVED THIS WAY, WK-FIRSTNAME AND
001000* WK-LASTNAME ARE OVERWRITTEN WITH THE CAPITALIZED PARTS SO
001100* BACK-FILL AND THE OUTPUT RECORD SEE THEM AS IF THEY HAD
001200* BEEN SUPPLIED ALL ALONG.  RESULT GOES TO WS-WORK-FULL-NAME,
001300* BLANK WHEN NO NAME CAN BE MADE (RECORD IS DROPPED).
001400* COPY INTO THE PROCEDURE DIVISION.
001500* =================================================================
001600
001700* SUPPLIED FIRST/LAST NAME ALWAYS WINS OVER AN EMAIL-DERIVED
001800* NAME - EMAIL PARSING IS A FALLBACK FOR RECORDS THE SOURCE
001900* SYSTEM NEVER NAMED AT ALL, NOT A SECOND OPINION.
002000 4400-GENERATE-NAME.
002100
002200* A SINGLE SPACE BETWEEN THE TWO PARTS, DELIMITED BY SIZE SO
002300* THE SPACE ITSELF IS NEVER TRIMMED THE WAY A TRAILING-BLANK
002400* FIELD DELIMITED BY SPACE WOULD BE.
002500     IF WK-FIRSTNAME NOT = SPACES OR WK-LASTNAME NOT = SPACES
002600        STRING WK-FIRSTNAME DELIMITED BY SPACE
002700               " "           DELIMITED BY SIZE
002800               WK-LASTNAME  DELIMITED BY SPACE
002900               INTO WS-WORK-FULL-NAME
003000     ELSE
003100        IF WK-RAW-EMAIL = SPACES
003200*          NO NAME AND NO EMAIL - THIS CONTACT HAS NOTHING TO
003300*          KEY ON AT ALL.  THE CALLER DROPS THE RECORD WHEN
003400*          WS-WORK-FULL-NAME COMES BACK BLANK.
003500           MOVE SPACES TO WS-WORK-FULL-NAME
003600        ELSE
003700*       AN ADDRESS IS ON FILE AND THERE IS NO SUPPLIED NAME TO
003800*       FALL BACK TO - 4410 BELOW TRIES TO PULL ONE OUT OF IT.
003900           PERFORM 4410-DERIVE-NAME-FROM-EMAIL.
004000
004100 4400-EXIT.
004200     EXIT.
004300
004400* LOCATES THE UNDERSCORE, THEN THE LETTER RUNS ON EACH SIDE
004500* OF IT, THEN HANDS OFF TO 4440 TO BUILD THE ACTUAL NAME.
004600 4410-DERIVE-NAME-FROM-EMAIL.
004700
004800* BOTH RESET TO A KNOWN STATE BEFORE THE SCAN - A STALE
004900* WS-USCORE-POS LEFT OVER FROM A PRIOR RECORD WOULD BE
005000* MEANINGLESS ONCE THE FOUND SWITCH GOES BACK TO N.
005100     MOVE "N" TO WS-USCORE-FOUND-SW.
005200     MOVE ZERO TO WS-USCORE-POS.
005300* SCAN FORWARD FOR THE FIRST UNDERSCORE - ADDRESSES WITH
005400* MORE THAN ONE UNDERSCORE TREAT EVERYTHING AFTER THE
005500* FIRST ONE AS PART OF THE LAST-NAME RUN, NOT A NEW SPLIT.
005600     PERFORM VARYING WS-SCAN-POS FROM 1 BY 1
005700             UNTIL WS-SCAN-POS > 60 OR WS-USCORE-FOUND
005800        IF WK-RAW-EMAIL (WS-SCAN-POS : 1) = "_"
005900           MOVE WS-SCAN-POS TO WS-USCORE-POS
006000           MOVE "Y"         TO WS-USCORE-FOUND-SW.
006100
006200     IF NOT WS-USCORE-FOUND
006300*       NO UNDERSCORE AT ALL - THE ADDRESS DOES NOT FOLLOW
006400*       THE FIRSTNAME_LASTNAME CONVENTION, SO NO NAME CAN
006500*       BE SAFELY GUESSED FROM IT.
006600        MOVE SPACES TO WS-WORK-FULL-NAME
006700     ELSE
006800        PERFORM 4420-SCAN-RUN-BACKWARD
006900        PERFORM 4430-SCAN-RUN-FORWARD
007000*       AN UNDERSCORE AT THE VERY FRONT OR VERY BACK OF THE
007100*       LOCAL PART ("_jones" OR "mary_") LEAVES ONE SIDE
007200*       WITH NO LETTER RUN AT ALL - WS-RUN-START/END THEN
007300*       SIT RIGHT ON THE UNDERSCORE ITSELF RATHER THAN
007400*       STRADDLING IT, WHICH THIS TEST CATCHES.
007500        IF WS-RUN-START >= WS-USCORE-POS OR
007600           WS-RUN-END <= WS-USCORE-POS
007700           MOVE SPACES TO WS-WORK-FULL-NAME
007800        ELSE
007900           PERFORM 4440-BUILD-DERIVED-NAME.
008000
008100 4410-EXIT.
008200     EXIT.
008300
008400* RUN OF LOWERCASE LETTERS IMMEDIATELY BEFORE THE UNDERSCORE.
008500* WS-RUN-START ENDS UP POINTING AT THE FIRST LETTER OF THE
008600* RUN, OR AT WS-USCORE-POS ITSELF WHEN THERE IS NO RUN.
008700 4420-SCAN-RUN-BACKWARD.
008800
008900* SEEDED AT THE UNDERSCORE ITSELF SO THE NO-LETTERS-BEFORE-IT
009000* CASE ("_JONES") LEAVES WS-RUN-START POINTING RIGHT AT THE
009100* UNDERSCORE RATHER THAN AT SOME UNRELATED EARLIER POSITION.
009200* WS-RUN-START AND WS-RUN-END ARE BOTH SHARED SCRATCH IN
009300* WSCNTTBL.CBL, REUSED ACROSS EVERY CONTACT - NEITHER NEEDS
009400* A SEPARATE RESET PARAGRAPH SINCE THE MOVE BELOW ALWAYS
009500* REPLACES WHATEVER WAS LEFT FROM THE PRIOR RECORD.
009600     MOVE WS-USCORE-POS TO WS-RUN-START.
009700     PERFORM VARYING WS-RUN-START FROM WS-USCORE-POS BY -1
009800             UNTIL WS-RUN-START < 2 OR
009900                WK-RAW-EMAIL (WS-RUN-START - 1 : 1)
010000                                        IS NOT ALPHABETIC-LOWER
010100        CONTINUE.
010200
010300 4420-EXIT.
010400     EXIT.
010500
010600* RUN OF LOWERCASE LETTERS IMMEDIATELY AFTER THE UNDERSCORE.
010700* WS-RUN-END ENDS UP POINTING AT THE LAST LETTER OF THE RUN,
010800* OR AT WS-USCORE-POS ITSELF WHEN THERE IS NO RUN.
010900 4430-SCAN-RUN-FORWARD.
011000
011100* SAME SEEDING IDEA AS 4420, MIRRORED FORWARD - A TRAILING
011200* UNDERSCORE ("MARY_") LEAVES WS-RUN-END AT THE UNDERSCORE
011300* ITSELF RATHER THAN SCANNING PAST THE END OF THE LOCAL PART.
011400     MOVE WS-USCORE-POS TO WS-RUN-END.
011500     PERFORM VARYING WS-RUN-END FROM WS-USCORE-POS BY 1
011600             UNTIL WS-RUN-END > 59 OR
011700                WK-RAW-EMAIL (WS-RUN-END + 1 : 1)
011800                                        IS NOT ALPHABETIC-LOWER
011900        CONTINUE.
012000
012100 4430-EXIT.
012200     EXIT.
012300
012400* CUTS OUT THE TWO LETTER RUNS, CAPITALIZES EACH ONE'S FIRST
012500* CHARACTER, AND OVERWRITES WK-FIRSTNAME/WK-LASTNAME SO
012600* DOWNSTREAM BACK-FILL LOGIC IN PLDEDUP.CBL SEES A NAME THAT
012700* LOOKS SUPPLIED RATHER THAN DERIVED.
012800 4440-BUILD-DERIVED-NAME.
012900
013000* BLANKED FIRST SO A SHORTER RUN THAN THE PREVIOUS RECORD'S
013100* DOES NOT LEAVE TRAILING CHARACTERS FROM THE EARLIER MOVE.
013200     MOVE SPACES TO WS-FIRST-PART WS-LAST-PART.
013300* LENGTHS COME OUT OF THE TWO POSITIONS THEMSELVES RATHER
013400* THAN A SEPARATE COUNTER - WS-RUN-START/END ALREADY MARK
013500* EXACTLY WHERE EACH LETTER RUN BEGINS AND ENDS.
013600     MOVE WK-RAW-EMAIL (WS-RUN-START :
013700              WS-USCORE-POS - WS-RUN-START) TO WS-FIRST-PART.
013800     MOVE WK-RAW-EMAIL (WS-USCORE-POS + 1 :
013900              WS-RUN-END - WS-USCORE-POS) TO WS-LAST-PART.
014000
014100* TWO SEPARATE PERFORMS RATHER THAN ONE PARAGRAPH COVERING
014200* BOTH PARTS - EACH ONE ONLY EVER TOUCHES ITS OWN FIELD, SO
014300* THERE IS NO SHARED STATE BETWEEN THE TWO CAPITALIZE STEPS.
014400     PERFORM 4450-CAPITALIZE-FIRST-PART.
014500     PERFORM 4460-CAPITALIZE-LAST-PART.
014600
014700* OVERWRITING WK-FIRSTNAME/WK-LASTNAME HERE, NOT JUST
014800* WS-WORK-FULL-NAME, IS WHAT LETS PLDEDUP.CBL'S BACK-FILL
014900* LOGIC TREAT THIS RECORD AS IF THE SOURCE HAD SUPPLIED A
015000* NAME OUTRIGHT INSTEAD OF LEAVING THE TWO FIELDS BLANK.
015100     MOVE WS-FIRST-PART TO WK-FIRSTNAME.
015200     MOVE WS-LAST-PART  TO WK-LASTNAME.
015300* SAME STRING LOGIC AS 4400 ABOVE, SINCE WS-WORK-FULL-NAME
015400* IS THE ONE FIELD BOTH THE DIRECT-SUPPLIED PATH AND THIS
015500* EMAIL-DERIVED PATH FEED, AND NOTHING DOWNSTREAM CARES WHICH.
015600     STRING WS-FIRST-PART DELIMITED BY SPACE
015700            " "            DELIMITED BY SIZE
015800            WS-LAST-PART  DELIMITED BY SPACE
015900            INTO WS-WORK-FULL-NAME.
016000
016100 4440-EXIT.
016200     EXIT.
016300
016400* UPPERCASES JUST THE FIRST CHARACTER OF THE FIRST-NAME
016500* PART.  WS-CAP-CHAR IS A SHARED SCRATCH BYTE (A 77-LEVEL
016600* IN WSCNTTBL.CBL) BORROWED BY 4460 BELOW TOO - NEITHER
016700* PARAGRAPH NEEDS IT TO SURVIVE PAST ITS OWN MOVE.
016800 4450-CAPITALIZE-FIRST-PART.
016900
017000* CALLED ONLY FROM 4440 ABOVE, RIGHT AFTER THE TWO LETTER
017100* RUNS ARE CUT OUT OF THE RAW EMAIL - NOT A GENERAL-PURPOSE
017200* CAPITALIZATION ROUTINE FOR USE ELSEWHERE IN THE JOB.
017300* ONLY THE SINGLE BYTE MOVES THROUGH WS-CAP-CHAR - THE REST OF
017400* WS-FIRST-PART IS ALREADY LOWERCASE FROM THE RAW E-MAIL AND
017500* STAYS THAT WAY, SINCE THE CONVENTION IS CAP-FIRST ONLY.
017600     MOVE WS-FIRST-PART (1:1) TO WS-CAP-CHAR.
017700     INSPECT WS-CAP-CHAR CONVERTING
017800        "abcdefghijklmnopqrstuvwxyz"
017900     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018000     MOVE WS-CAP-CHAR TO WS-FIRST-PART (1:1).
018100
018200 4450-EXIT.
018300     EXIT.
018400
018500* SAME TREATMENT FOR THE LAST-NAME PART - KEPT AS ITS OWN
018600* PARAGRAPH RATHER THAN FOLDED INTO 4450 SO EACH NAME PART
018700* CAN BE CAPITALIZED INDEPENDENTLY FROM 4440 ABOVE.
018800 4460-CAPITALIZE-LAST-PART.
018900
019000* SAME SINGLE-BYTE TREATMENT AS 4450 ABOVE, JUST AGAINST
019100* WS-LAST-PART INSTEAD OF WS-FIRST-PART.
019200     MOVE WS-LAST-PART (1:1) TO WS-CAP-CHAR.
019300     INSPECT WS-CAP-CHAR CONVERTING
019400        "abcdefghijklmnopqrstuvwxyz"
019500     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019600     MOVE WS-CAP-CHAR TO WS-LAST-PART (1:1).
019700
019800 4460-EXIT.
019900     EXIT.
