000100* =================================================================
000200* PLINDUS.CBL
000300* INDUSTRY CONCATENATION.
000400* WS-CUR-IND-ENTRY / WS-CUR-IND-COUNT HOLD THE SURVIVING
000500* CONTACT'S ACCUMULATED DISTINCT INDUSTRIES, FRONT-OF-LIST
000600* ORDER AS BUILT BY PLDEDUP.CBL.  ONE ENTRY PASSES THROUGH
000700* AS GIVEN; TWO OR MORE ARE JOINED WITH SEMICOLONS AND GIVEN
000800* A LEADING SEMICOLON.  COPY INTO THE PROCEDURE DIVISION.
000900* =================================================================
001000
001100* THE TABLE COMES IN FROM PLDEDUP.CBL ALREADY DE-DUPLICATED -
001200* THIS PARAGRAPH DOES NOTHING MORE THAN GLUE THE ENTRIES
001300* TOGETHER, SO A ONE-ENTRY SURVIVOR COSTS NOTHING EXTRA.
001400 4500-CONCAT-INDUSTRY.
001500
001600     MOVE SPACES TO WS-OUT-INDUSTRY-CONCAT.
001700     IF WS-CUR-IND-COUNT = 0
001800*       NO INDUSTRY ROW EVER MATCHED THIS CONTACT - LEAVE THE
001900*       CONCATENATED FIELD BLANK RATHER THAN "Nan"; THE
002000*       INDUSTRY COLUMN HAS NO MISSING-VALUE CONVENTION OF
002100*       ITS OWN THE WAY COUNTRY/CITY AND PHONE DO.
002200        CONTINUE
002300     ELSE
002400        IF WS-CUR-IND-COUNT = 1
002500*          A LONE SURVIVOR NEEDS NO SEMICOLONS AT ALL.
002600           MOVE WS-CUR-IND-ENTRY (1) TO WS-OUT-INDUSTRY-CONCAT
002700        ELSE
002800           PERFORM 4510-BUILD-CONCAT-STRING.
002900
003000 4500-EXIT.
003100     EXIT.
003200
003300* BUILDS ";IND1;IND2;IND3" ONE ENTRY AT A TIME - EACH PASS
003400* APPENDS A SEMICOLON AND THE NEXT TABLE ENTRY TO WHATEVER
003500* WAS ACCUMULATED SO FAR, WHICH IS WHY THE RESULT CARRIES A
003600* LEADING SEMICOLON RATHER THAN ONE BETWEEN EACH PAIR ONLY.
003700 4510-BUILD-CONCAT-STRING.
003800
003900* WS-IND-BUILD-IDX DOES NOT NEED AN UPFRONT MOVE ZERO SINCE
004000* THE PERFORM VARYING BELOW SETS IT TO 1 ON ENTRY ANYWAY -
004100* DONE HERE REGARDLESS, SINCE THAT IS THIS SHOP'S HABIT FOR
004200* EVERY SUBSCRIPT A PERFORM VARYING IS ABOUT TO DRIVE.
004300     MOVE ZERO TO WS-IND-BUILD-IDX.
004400     PERFORM 4520-APPEND-ONE-INDUSTRY VARYING WS-IND-BUILD-IDX
004500             FROM 1 BY 1 UNTIL WS-IND-BUILD-IDX > WS-CUR-IND-COUNT.
004600
004700 4510-EXIT.
004800     EXIT.
004900
005000* ONE SEMICOLON-AND-ENTRY PAIR PER CALL.  DELIMITED BY SPACE
005100* ON THE RUNNING RESULT AND ON THE TABLE ENTRY TRIMS THE
005200* TRAILING BLANKS BOTH CARRY AS FIXED-LENGTH PIC X ITEMS.
005300 4520-APPEND-ONE-INDUSTRY.
005400
005500* STRING READS WS-OUT-INDUSTRY-CONCAT AND WRITES BACK INTO
005600* IT IN THE SAME STATEMENT - PERMITTED SINCE THE RECEIVING
005700* FIELD IS ONLY EVER APPENDED TO, NEVER READ FROM PAST THE
005800* POINT THE STRING VERB HAS ALREADY WRITTEN.
005900     STRING WS-OUT-INDUSTRY-CONCAT DELIMITED BY SPACE
006000            ";"                     DELIMITED BY SIZE
006100            WS-CUR-IND-ENTRY (WS-IND-BUILD-IDX) DELIMITED BY SPACE
006200            INTO WS-OUT-INDUSTRY-CONCAT.
006300
006400 4520-EXIT.
006500     EXIT.
