000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CONTACT-CLEANSE-BATCH.
000300 AUTHOR.        R. OKONKWO-BELL.
000400 INSTALLATION.  CORPORATE DATA SERVICES - BATCH SYSTEMS.
000500 DATE-WRITTEN.  03/11/1987.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL DATA PROCESSING USE ONLY.
000800
000900* RUNS ONCE PER CRM EXTRACT CYCLE, READING CONTACTS-IN AND
001000* PRODUCING CONTACTS-OUT - NO OTHER JOB STEP OR PROGRAM
001100* DEPENDS ON THIS ONE RUNNING IN ANY PARTICULAR SEQUENCE.
001200* =================================================================
001300* CHANGE LOG
001400* -----------------------------------------------------------------
001500* DATE       BY   REQUEST#   DESCRIPTION
001600* -----------------------------------------------------------------
001700* 03/11/87   ROB  AP-1140    ORIGINAL CODING.  READS THE CRM
001800*                           EXTRACT FILE, RECOGNIZES COUNTRY/
001900*                           CITY, EXTRACTS E-MAIL, FORMATS
002000*                           PHONE, DROPS DUPLICATE CONTACTS.
002100* 06/02/87   ROB  AP-1162   ADDED BACK-FILL OF BLANK FIELDS
002200*                           FROM OLDER DUPLICATE RECORDS.
002300* 01/19/89   DLH  AP-1290   ADDED INDUSTRY-HISTORY ACCUMULATION
002400*                           AND SEMICOLON CONCATENATION ON
002500*                           OUTPUT - REQUESTED BY MARKETING.
002600* 11/07/90   DLH  AP-1355   NAME DERIVATION FROM E-MAIL LOCAL
002700*                           PART WHEN FIRST/LAST NAME BLANK.
002800* 04/22/92   ROB  AP-1489   EXPANDED CITY TABLE (WINCHESTER,
002900*                           MILTON KEYNES, CORK, LIMERICK).
003000* 09/15/93   TLK  AP-1602   GREAT BRITAIN/IRELAND DIALING CODE
003100*                           LOGIC MOVED OUT OF PLPHONE AND INTO
003200*                           A SEPARATE SET-DIALING-CODE STEP.
003300* 02/08/95   TLK  AP-1671   RAISED CONTACT TABLE FROM 2000 TO
003400*                           5000 ENTRIES - VOLUME GROWTH.
003500* 10/03/96   MFP  AP-1744   FIXED DUPLICATE 88-LEVEL ON THE
003600*                           ANGLE-BRACKET SWITCHES - < AND >
003700*                           WERE SHARING ONE BYTE, COULD NOT
003800*                           BE TRUE TOGETHER.  SPLIT TO TWO.
003900* 08/11/98   MFP  Y2K-0447  YEAR 2000 REVIEW: CREATED-AT AND
004000*                           CREATE-DATE-ORIG ARE CHARACTER
004100*                           FIELDS CARRIED THROUGH UNCHANGED -
004200*                           NO WINDOWING, NO DATE ARITHMETIC.
004300*                           NO CODE CHANGE REQUIRED.
004400* 02/26/99   MFP  Y2K-0448  Y2K SIGN-OFF - SEE Y2K-0447.
004500* 07/14/01   SNG  AP-1820   CONTROL TOTALS NOW SHOW DUPLICATES
004600*                           MERGED SEPARATELY FROM RECORDS
004700*                           DROPPED FOR NO IDENTITY.
004800* 05/30/03   SNG  AP-1901   CORRECTED OFF-BY-ONE IN THE CITY
004900*                           TABLE SEARCH INDEX AFTER A HIT.
005000* 06/19/04   SNG  AP-1944   SPLIT WS-RECORDS-READ AND
005100*                           WS-RECORDS-WRITTEN OUT TO STAND-
005200*                           ALONE 77-LEVEL COUNTERS - NO
005300*                           PROCEDURE DIVISION CHANGE.
005400* =================================================================
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800* SAME TARGET HARDWARE AS EVERY OTHER BATCH PROGRAM IN THIS
005900* SHOP'S ACCOUNTS-PAYABLE AND CRM SUITES - NOT SPECIFIC TO
006000* THIS JOB.
006100 SOURCE-COMPUTER. IBM-370.
006200 OBJECT-COMPUTER. IBM-370.
006300 SPECIAL-NAMES.
006400* UPSI-0 IS RESERVED FOR A FUTURE RESTART-FROM-CHECKPOINT
006500* SWITCH - NOT TESTED ANYWHERE IN THIS VERSION OF THE JOB.
006600     C01 IS TOP-OF-FORM
006700     UPSI-0 IS WS-UPSI-SWITCH.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007200* FOUR SELECT CLAUSES - THE CRM EXTRACT, THE CLEANSED
007300* OUTPUT, AND THE SORT WORK FILE PAIR - ALL IN ONE COPYBOOK
007400* SINCE NONE OF THEM IS REUSED BY ANY OTHER PROGRAM.
007500     COPY "SLCNTFIL.CBL".
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000* FDCNTFIL CARRIES THE RAW EXTRACT, SORT AND WORK LAYOUTS;
008100* FDCNTOUT CARRIES THE CLEANSED OUTPUT LAYOUT - KEPT SEPARATE
008200* SINCE THE TWO NEVER SHARE A SINGLE FIELD.
008300     COPY "FDCNTFIL.CBL".
008400     COPY "FDCNTOUT.CBL".
008500
008600 WORKING-STORAGE SECTION.
008700
008800* WSCNTTBL HOLDS THE IN-MEMORY CONTACT TABLE AND THE CURRENT-
008900* RECORD WORK AREA; WSGEOLOC HOLDS ONLY THE FIXED NINE-CITY
009000* LOOKUP TABLE PLGEOLOC.CBL SEARCHES AGAINST.
009100     COPY "WSCNTTBL.CBL".
009200     COPY "WSGEOLOC.CBL".
009300
009400 PROCEDURE DIVISION.
009500
009600* SIX STEPS, STRICTLY SEQUENTIAL - SORT, WALK THE SORTED
009700* WORK FILE BUILDING THE DEDUPLICATED CONTACT TABLE IN
009800* MEMORY, THEN WALK THE TABLE ONCE MORE APPLYING THE
009900* CLEANSING RULES AND WRITING CONTACTS-OUT.
010000 0000-MAIN-CONTROL.
010100
010200* OPEN, THEN SORT, THEN DEDUPLICATE, THEN CLEANSE-AND-WRITE,
010300* THEN TOTALS, THEN CLOSE - NO STEP IS SKIPPED AND NONE RUNS
010400* OUT OF ORDER, SO THIS PARAGRAPH IS A STRAIGHT LIST OF
010500* PERFORMS WITH NO CONDITIONAL LOGIC OF ITS OWN.
010600     PERFORM 0100-OPEN-FILES.
010700     PERFORM 0200-SORT-CONTACTS-BY-DATE.
010800     PERFORM 0300-PROCESS-WORK-FILE.
010900     PERFORM 0400-WRITE-OUTPUT-RECORDS.
011000     PERFORM 0800-DISPLAY-TOTALS.
011100     PERFORM 0900-CLOSE-FILES.
011200
011300* THE ONLY STOP RUN IN THE PROGRAM - NO PARAGRAPH BELOW THIS
011400* POINT EVER ABENDS OR SHORT-CIRCUITS THE JOB EARLY.
011500     STOP RUN.
011600
011700* WORK-FILE IS NOT OPENED HERE - THE SORT VERB IN 0200 OPENS
011800* AND CLOSES IT ON ITS OWN; 0300 OPENS IT A SECOND TIME, FOR
011900* READING BACK THE SORTED RESULT.
012000 0100-OPEN-FILES.
012100
012200* BOTH FILES OPENED HERE FOR THE WHOLE RUN - CONTACTS-IN
012300* STAYS OPEN UNTIL THE SORT VERB TAKES IT OVER IN 0200, AND
012400* CONTACTS-OUT STAYS OPEN UNTIL 0900 AT THE VERY END.
012500     OPEN INPUT  CONTACTS-IN.
012600     OPEN OUTPUT CONTACTS-OUT.
012700
012800* WS-RECORDS-READ AND WS-RECORDS-WRITTEN ARE 77-LEVEL ITEMS
012900* IN WSCNTTBL.CBL NOW (AP-1944) - MOVE ZERO WORKS ON A
013000* 77-LEVEL THE SAME AS ON A GROUP-SUBORDINATE FIELD.
013100     MOVE ZERO TO WS-RECORDS-READ WS-RECORDS-DROPPED
013200                  WS-DUPLICATES-MERGED WS-RECORDS-WRITTEN
013300                  WS-CONTACT-COUNT.
013400
013500 0100-EXIT.
013600     EXIT.
013700
013800* SORTS THE RAW EXTRACT NEWEST-FIRST SO DUPLICATE MANAGEMENT
013900* CAN WALK THE WORK FILE AND TREAT THE FIRST RECORD IT MEETS
014000* FOR A GIVEN NAME AS THE CONTACT'S LATEST RECORD.  THE INPUT
014100* PROCEDURE ALSO COUNTS RECORDS READ, SINCE CONTACTS-IN IS
014200* CLOSED BY THE SORT VERB ITSELF AND NOT AVAILABLE AFTER.
014300 0200-SORT-CONTACTS-BY-DATE.
014400
014500* AN INPUT PROCEDURE RATHER THAN A PLAIN USING CLAUSE - THE
014600* RAW CONTACTS-IN SHAPE IS NOT SORTED DIRECTLY, IT IS FIRST
014700* COPIED FIELD-BY-FIELD INTO SORT-RECORD BY 0210/0211 BELOW,
014800* SO GIVING WORK-FILE NEEDS NO CORRESPONDING USING.
014900     SORT SORT-FILE
015000          ON DESCENDING KEY SR-CREATED-AT
015100          INPUT PROCEDURE IS 0210-RELEASE-CONTACTS
015200          GIVING WORK-FILE.
015300
015400 0200-EXIT.
015500     EXIT.
015600
015700* INPUT PROCEDURE FOR THE SORT ABOVE - OPENS AND CLOSES
015800* CONTACTS-IN IMPLICITLY THROUGH THE SORT VERB, ONE RECORD
015900* RELEASED TO THE SORT WORK AREA PER RECORD READ.
016000 0210-RELEASE-CONTACTS.
016100
016200* READ-THEN-UNTIL, NOT A BARE PERFORM UNTIL - THE FIRST READ
016300* HAS TO HAPPEN BEFORE CONTACTS-IN-EOF CAN BE TESTED AT ALL,
016400* SO IT IS PERFORMED ONCE UNCONDITIONALLY BEFORE THE LOOP.
016500     PERFORM 0211-READ-CONTACTS-IN-RECORD.
016600     PERFORM 0211-READ-CONTACTS-IN-RECORD UNTIL CONTACTS-IN-EOF.
016700
016800 0210-EXIT.
016900     EXIT.
017000
017100* FIELD-BY-FIELD MOVE FROM THE CRM LAYOUT TO THE SORT-FILE
017200* LAYOUT - THE TWO ARE THE SAME SHAPE, BUT MOVE CORRESPOND-
017300* ING IS NOT THIS SHOP'S HABIT, SO EACH FIELD IS NAMED.
017400 0211-READ-CONTACTS-IN-RECORD.
017500
017600* GO TO, NOT A PERFORM-CONTROLLED EXIT FLAG - THE EOF BRANCH
017700* JUMPS STRAIGHT PAST THE MOVE/RELEASE LOGIC BELOW RATHER
017800* THAN FALLING THROUGH A TESTED CONDITION, WHICH IS HOW THIS
017900* SHOP HAS ALWAYS CODED END-OF-FILE ON A SEQUENTIAL READ.
018000     READ CONTACTS-IN
018100        AT END
018200           GO TO 0211-EXIT.
018300
018400* COUNTED HERE, NOT IN 0100-OPEN-FILES, BECAUSE THIS IS THE
018500* ONLY PARAGRAPH THAT SEES EVERY CONTACTS-IN RECORD - THE
018600* SORT VERB NEVER HANDS CONTROL BACK TO 0200 BETWEEN READS.
018700     ADD 1 TO WS-RECORDS-READ.
018800
018900* TEN FIELDS, TEN MOVES - CI- TO SR-, ONE STATEMENT PER
019000* FIELD IN LAYOUT ORDER SO A FUTURE FIELD ADDITION CAN BE
019100* SLOTTED IN WITHOUT RENUMBERING THE ONES AROUND IT.
019200     MOVE CI-CONTACT-ID       TO SR-CONTACT-ID.
019300     MOVE CI-CREATED-AT       TO SR-CREATED-AT.
019400     MOVE CI-RAW-EMAIL        TO SR-RAW-EMAIL.
019500     MOVE CI-COUNTRY-RAW      TO SR-COUNTRY-RAW.
019600     MOVE CI-PHONE-RAW        TO SR-PHONE-RAW.
019700     MOVE CI-CREATE-DATE-ORIG TO SR-CREATE-DATE-ORIG.
019800     MOVE CI-INDUSTRY         TO SR-INDUSTRY.
019900     MOVE CI-ADDRESS          TO SR-ADDRESS.
020000     MOVE CI-FIRSTNAME        TO SR-FIRSTNAME.
020100     MOVE CI-LASTNAME         TO SR-LASTNAME.
020200
020300* RELEASE, NOT WRITE - THE RECORD GOES INTO THE SORT VERB'S
020400* OWN WORK AREA, NOT DIRECTLY TO WORK-FILE.
020500     RELEASE SORT-RECORD.
020600
020700 0211-EXIT.
020800     EXIT.
020900
021000* WALKS THE NEWEST-FIRST WORK FILE, GENERATING EACH RECORD'S
021100* FULL NAME AND RUNNING DUPLICATE MANAGEMENT AGAINST THE
021200* IN-MEMORY CONTACT TABLE.  WHAT SURVIVES IN THE TABLE AFTER
021300* THIS PARAGRAPH IS ONE ENTRY PER DISTINCT FULL NAME.
021400 0300-PROCESS-WORK-FILE.
021500
021600* OPENED FOR INPUT HERE, NOT CARRIED OVER FROM THE SORT
021700* VERB'S OWN USE OF IT - THE SORT IN 0200 CLOSES WORK-FILE
021800* ITSELF ONCE THE GIVING CLAUSE FINISHES WRITING IT.
021900     OPEN INPUT WORK-FILE.
022000
022100* SAME READ-THEN-UNTIL SHAPE AS 0210-RELEASE-CONTACTS ABOVE -
022200* THIS SHOP CODES EVERY SEQUENTIAL READ LOOP THE SAME WAY.
022300     PERFORM 0310-READ-WORK-RECORD.
022400     PERFORM 0310-READ-WORK-RECORD UNTIL WORK-FILE-EOF.
022500
022600* CLOSED HERE RATHER THAN LEFT FOR 0900-CLOSE-FILES - THE
022700* TABLE IS ALREADY FULLY BUILT BY THIS POINT, SO THERE IS NO
022800* REASON TO HOLD WORK-FILE OPEN FOR THE REST OF THE RUN.
022900     CLOSE WORK-FILE.
023000
023100 0300-EXIT.
023200     EXIT.
023300
023400* NAME MUST BE GENERATED BEFORE THE DUPLICATE CHECK RUNS -
023500* 3100-FIND-OR-ADD-CONTACT KEYS ON WS-WORK-FULL-NAME, WHICH
023600* 4400-GENERATE-NAME JUST SET.
023700 0310-READ-WORK-RECORD.
023800
023900     READ WORK-FILE
024000        AT END
024100           GO TO 0310-EXIT.
024200
024300     PERFORM 4400-GENERATE-NAME.
024400     PERFORM 3100-FIND-OR-ADD-CONTACT.
024500
024600 0310-EXIT.
024700     EXIT.
024800
024900* ONE PASS OVER THE SURVIVING CONTACT TABLE: EACH ENTRY GETS
025000* COUNTRY/CITY RECOGNITION, E-MAIL EXTRACTION, PHONE
025100* NORMALIZATION AND INDUSTRY CONCATENATION, THEN IS WRITTEN
025200* TO CONTACTS-OUT.
025300 0400-WRITE-OUTPUT-RECORDS.
025400
025500     PERFORM 0410-BUILD-AND-WRITE-ONE-OUTPUT
025600             VARYING WS-CT-IDX FROM 1 BY 1
025700             UNTIL WS-CT-IDX > WS-CONTACT-COUNT.
025800
025900 0400-EXIT.
026000     EXIT.
026100
026200* WS-CUR-... FIELDS ARE THE WORKING COPY OF ONE TABLE ENTRY -
026300* THE CLEANSING PARAGRAPHS BELOW (4100-4500) ALL READ AND
026400* WRITE THOSE, NOT THE TABLE ITSELF, SO THE TABLE SUBSCRIPT
026500* WS-CT-IDX ONLY HAS TO APPEAR ONCE, RIGHT HERE.
026600 0410-BUILD-AND-WRITE-ONE-OUTPUT.
026700
026800* EIGHT SCALAR FIELDS MOVED STRAIGHT ACROSS BEFORE THE
026900* SEVEN-SLOT INDUSTRY ARRAY - SAME FIELD-BY-FIELD HABIT AS
027000* 0211 ABOVE, KEPT CONSISTENT ACROSS BOTH COPY STEPS.
027100     MOVE WS-CT-CONTACT-ID (WS-CT-IDX)  TO WS-CUR-CONTACT-ID.
027200     MOVE WS-CT-RAW-EMAIL (WS-CT-IDX)   TO WS-CUR-RAW-EMAIL.
027300     MOVE WS-CT-COUNTRY-RAW (WS-CT-IDX) TO WS-CUR-COUNTRY-RAW.
027400     MOVE WS-CT-PHONE-RAW (WS-CT-IDX)   TO WS-CUR-PHONE-RAW.
027500     MOVE WS-CT-CREATE-DATE-ORIG (WS-CT-IDX) TO
027600                                         WS-CUR-CREATE-DATE-ORIG.
027700     MOVE WS-CT-ADDRESS (WS-CT-IDX)     TO WS-CUR-ADDRESS.
027800     MOVE WS-CT-FIRSTNAME (WS-CT-IDX)   TO WS-CUR-FIRSTNAME.
027900     MOVE WS-CT-LASTNAME (WS-CT-IDX)    TO WS-CUR-LASTNAME.
028000     MOVE WS-CT-IND-COUNT (WS-CT-IDX)   TO WS-CUR-IND-COUNT.
028100*       SEVEN FIXED SLOTS, NOT A VARIABLE-LENGTH MOVE - THE
028200*       INDUSTRY-HISTORY TABLE IN WSCNTTBL.CBL IS OCCURS 7
028300*       PER CONTACT AND THAT LIMIT IS ENFORCED BY PLDEDUP.CBL
028400*       BEFORE A TABLE ENTRY EVER GETS THIS FAR.
028500     MOVE WS-CT-IND-ENTRY (WS-CT-IDX 1) TO WS-CUR-IND-ENTRY (1).
028600     MOVE WS-CT-IND-ENTRY (WS-CT-IDX 2) TO WS-CUR-IND-ENTRY (2).
028700     MOVE WS-CT-IND-ENTRY (WS-CT-IDX 3) TO WS-CUR-IND-ENTRY (3).
028800     MOVE WS-CT-IND-ENTRY (WS-CT-IDX 4) TO WS-CUR-IND-ENTRY (4).
028900     MOVE WS-CT-IND-ENTRY (WS-CT-IDX 5) TO WS-CUR-IND-ENTRY (5).
029000     MOVE WS-CT-IND-ENTRY (WS-CT-IDX 6) TO WS-CUR-IND-ENTRY (6).
029100     MOVE WS-CT-IND-ENTRY (WS-CT-IDX 7) TO WS-CUR-IND-ENTRY (7).
029200
029300* ORDER MATTERS - PHONE FORMATTING IN 4300 READS WS-OUT-
029400* COUNTRY, WHICH ONLY EXISTS AFTER 4100 HAS RUN.
029500* FOUR OF THE FIVE CLEANSING RULES RUN HERE - 4400-GENERATE-
029600* NAME ALREADY RAN BACK IN 0310 WHILE THE TABLE WAS STILL
029700* BEING BUILT, SINCE PLDEDUP.CBL NEEDED THE NAME THEN.
029800     PERFORM 4100-RECOGNIZE-COUNTRY-CITY.
029900     PERFORM 4200-EXTRACT-EMAIL.
030000     PERFORM 4300-NORMALIZE-PHONE.
030100     PERFORM 4500-CONCAT-INDUSTRY.
030200
030300* FIRST/LAST NAME AND CREATE-DATE-ORIG MOVE STRAIGHT FROM THE
030400* WS-CUR- WORK AREA UNCHANGED - NEITHER FIELD GOES THROUGH
030500* ANY OF THE FOUR CLEANSING RULES ABOVE.  THE REMAINING FOUR
030600* FIELDS COME FROM WS-OUT-, THE RULES' OWN OUTPUT AREA.
030700     MOVE WS-CUR-FIRSTNAME        TO CO-FIRSTNAME.
030800     MOVE WS-CUR-LASTNAME         TO CO-LASTNAME.
030900     MOVE WS-OUT-EMAIL            TO CO-EMAIL.
031000     MOVE WS-OUT-COUNTRY          TO CO-COUNTRY.
031100     MOVE WS-OUT-CITY             TO CO-CITY.
031200     MOVE WS-OUT-PHONE            TO CO-PHONE.
031300     MOVE WS-CUR-CREATE-DATE-ORIG TO CO-CREATE-DATE-ORIG.
031400     MOVE WS-OUT-INDUSTRY-CONCAT  TO CO-INDUSTRY-CONCAT.
031500     MOVE WS-CUR-CONTACT-ID       TO CO-TEMPORARY-ID.
031600
031700* CO-TEMPORARY-ID CARRIES THE SURVIVOR'S ORIGINAL CONTACT-ID
031800* FORWARD - SEE FDCNTOUT.CBL FOR WHY THE LOAD STAGE STILL
031900* NEEDS IT EVEN THOUGH THE FIELD IS NOT A BUSINESS ATTRIBUTE.
032000     WRITE CONTACT-OUT-RECORD.
032100     ADD 1 TO WS-RECORDS-WRITTEN.
032200
032300 0410-EXIT.
032400     EXIT.
032500
032600* CONTROL TOTALS FOR THE OPERATOR'S RUN LOG - AP-1820 SPLIT
032700* DUPLICATES MERGED OUT FROM RECORDS DROPPED SO THE TWO ARE
032800* NOT CONFUSED WITH EACH OTHER ON THE PRINTED REPORT.
032900 0800-DISPLAY-TOTALS.
033000
033100     DISPLAY "CONTACT-CLEANSE-BATCH - CONTROL TOTALS".
033200* RECORDS READ SHOULD EQUAL DROPPED PLUS MERGED PLUS WRITTEN
033300* - THE OPERATOR CHECKS THIS BY EYE ON EVERY RUN.
033400     DISPLAY "  RECORDS READ........... " WS-RECORDS-READ.
033500     DISPLAY "  RECORDS DROPPED (NO ID).. " WS-RECORDS-DROPPED.
033600     DISPLAY "  DUPLICATE RECORDS MERGED. " WS-DUPLICATES-MERGED.
033700     DISPLAY "  RECORDS WRITTEN.......... " WS-RECORDS-WRITTEN.
033800
033900 0800-EXIT.
034000     EXIT.
034100
034200* WORK-FILE IS ALREADY CLOSED BY 0300 BY THE TIME WE GET
034300* HERE - ONLY THE TWO FILES STILL OPEN NEED CLOSING.
034400 0900-CLOSE-FILES.
034500
034600* ORDER DOES NOT MATTER HERE - NEITHER FILE DEPENDS ON THE
034700* OTHER BEING CLOSED FIRST, UNLIKE THE SORT/WORK-FILE PAIR.
034800     CLOSE CONTACTS-IN.
034900     CLOSE CONTACTS-OUT.
035000
035100 0900-EXIT.
035200     EXIT.
035300
035400* =================================================================
035500* BUSINESS-RULE AND DUPLICATE-MANAGEMENT COPYBOOKS - SHARED
035600* PROCEDURE-DIVISION PARAGRAPHS, NUMBERED 3XXX AND 4XXX.  THE
035700* ORDER OF THE COPY STATEMENTS BELOW DOES NOT MATTER TO THE
035800* COMPILER, BUT IS KEPT IN ROUGHLY THE ORDER EACH COPYBOOK'S
035900* PARAGRAPHS ARE FIRST PERFORMED FROM ABOVE, FOR READABILITY.
036000* =================================================================
036100     COPY "PLNAME.CBL".
036200     COPY "PLDEDUP.CBL".
036300     COPY "PLGEOLOC.CBL".
036400     COPY "PLEMAIL.CBL".
036500     COPY "PLPHONE.CBL".
036600     COPY "PLINDUS.CBL".
