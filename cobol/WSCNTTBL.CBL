000100* =================================================================
000200* WSCNTTBL.CBL
000300* IN-MEMORY CONTACT TABLE USED BY PLDEDUP.CBL TO HOLD THE
000400* ONE SURVIVING "LATEST" RECORD PER FULL NAME WHILE THE
000500* SORTED WORK FILE IS WALKED NEWEST-FIRST, PLUS THE JOB'S
000600* FILE STATUS KEYS, SWITCHES, CURRENT-CONTACT WORK AREA,
000700* SCAN SCRATCH FIELDS AND CONTROL-TOTAL COUNTERS.  COPY
000800* INTO WORKING-STORAGE SECTION.
000900* =================================================================
001000
001100* FILE STATUS KEYS ARE TESTED BY 88-LEVELS RATHER THAN BY
001200* COMPARING THE TWO-BYTE CODE DIRECTLY - STANDARD SHOP
001300* PRACTICE SINCE THE VSAM/QSAM RETURN CODES ARE THE SAME
001400* ACROSS EVERY FILE IN THE JOB.
001500 01  WS-FILE-STATUS-KEYS.
001600     05  WS-CONTACTS-IN-STATUS  PIC XX.
001700         88  CONTACTS-IN-OK            VALUE "00".
001800         88  CONTACTS-IN-EOF           VALUE "10".
001900* NO EOF 88-LEVEL ON THE OUTPUT STATUS - CONTACTS-OUT IS
002000* ONLY EVER WRITTEN TO, NEVER READ, SO AN EOF CONDITION
002100* CANNOT ARISE ON IT.
002200     05  WS-CONTACTS-OUT-STATUS PIC XX.
002300         88  CONTACTS-OUT-OK           VALUE "00".
002400     05  WS-WORK-FILE-STATUS   PIC XX.
002500         88  WORK-FILE-OK              VALUE "00".
002600         88  WORK-FILE-EOF             VALUE "10".
002700     05  FILLER                 PIC X(02).
002800
002900* ONE SWITCH BYTE PER INDEPENDENT YES/NO FACT THE JOB HAS
003000* TO REMEMBER ACROSS PARAGRAPHS.  PER AP-1744 (SEE THE
003100* CHANGE LOG IN THE MAIN PROGRAM) THE ANGLE-BRACKET-FOUND
003200* SWITCH USED TO BE ONE BYTE SHARED BY TWO 88-LEVELS - THAT
003300* IS WRONG WHENEVER BOTH FACTS CAN BE TRUE AT ONCE, SO IT
003400* WAS SPLIT INTO WS-LT-FOUND-SW AND WS-GT-FOUND-SW BELOW.
003500 01  WS-JOB-SWITCHES.
003600* SET BY PLDEDUP.CBL'S 3100-FIND-OR-ADD-CONTACT WHILE IT
003700* WALKS THE SURVIVOR TABLE LOOKING FOR A NAME MATCH.
003800     05  WS-FOUND-SW           PIC X       VALUE "N".
003900         88  WS-CONTACT-FOUND            VALUE "Y".
004000     05  WS-ALREADY-LISTED-SW  PIC X       VALUE "N".
004100         88  WS-ALREADY-LISTED           VALUE "Y".
004200     05  WS-USCORE-FOUND-SW    PIC X       VALUE "N".
004300         88  WS-USCORE-FOUND             VALUE "Y".
004400     05  WS-LT-FOUND-SW        PIC X       VALUE "N".
004500         88  WS-LT-FOUND                 VALUE "Y".
004600     05  WS-GT-FOUND-SW        PIC X       VALUE "N".
004700         88  WS-GT-FOUND                 VALUE "Y".
004800     05  FILLER                 PIC X(04).
004900
005000* -----------------------------------------------------------------
005100* CONTROL-TOTAL AND WORK-TABLE COUNTERS.  THE TWO MOST
005200* HEAVILY USED - RECORDS READ AND RECORDS WRITTEN - ARE
005300* CARRIED AS STANDALONE 77-LEVEL ITEMS BELOW, THE SHOP'S
005400* OLD HABIT FOR A COUNTER THAT IS REFERENCED FROM NEARLY
005500* EVERY PARAGRAPH IN THE JOB, RATHER THAN BURIED INSIDE A
005600* GROUP.  THE REMAINING COUNTERS, WHICH ARE ONLY EVER TOUCHED
005700* FROM PLDEDUP.CBL, STAY TOGETHER IN THE GROUP BELOW.
005800* -----------------------------------------------------------------
005900 01  WS-JOB-COUNTERS.
006000     05  WS-RECORDS-DROPPED    PIC 9(07) COMP.
006100     05  WS-DUPLICATES-MERGED  PIC 9(07) COMP.
006200     05  WS-CONTACT-COUNT      PIC 9(07) COMP.
006300     05  WS-SRCH-IDX           PIC 9(07) COMP.
006400     05  WS-FOUND-IDX          PIC 9(07) COMP.
006500     05  WS-SHIFT-IDX          PIC 9(07) COMP.
006600     05  FILLER                 PIC X(04).
006700
006800* 77-LEVEL STANDALONE ITEMS.  THESE DO NOT BELONG TO ANY
006900* 01 GROUP - THEY STAND ON THEIR OWN, SAME AS THE DUMMY
007000* AND MESSAGE FIELDS IN THE OLD VENDOR MAINTENANCE SCREEN
007100* PROGRAMS.  WS-RECORDS-READ/WRITTEN ARE THE TWO CONTROL
007200* TOTALS TOUCHED BY THE MAIN PROGRAM ITSELF (OPEN, THE SORT
007300* INPUT PROCEDURE, THE OUTPUT WRITE LOOP AND THE TOTALS
007400* DISPLAY); WS-CAP-CHAR IS THE ONE-BYTE WORK CELL PLNAME.CBL
007500* USES TO UPPERCASE A SINGLE LETTER AT A TIME;  WS-DIAL-CODE
007600* IS THE "+44"/"+353" PREFIX PLPHONE.CBL BUILDS BEFORE IT
007700* FORMATS THE REST OF THE NUMBER AROUND IT.
007800 77  WS-RECORDS-READ       PIC 9(07) COMP.
007900 77  WS-RECORDS-WRITTEN    PIC 9(07) COMP.
008000 77  WS-CAP-CHAR           PIC X.
008100 77  WS-DIAL-CODE          PIC X(04).
008200
008300* WS-WORK-FULL-NAME IS THE DEDUPLICATION KEY BUILT BY
008400* PLNAME.CBL FOR THE RECORD CURRENTLY BEING READ FROM THE
008500* WORK FILE.  THE REDEFINES BELOW IS AN ALTERNATE VIEW OF
008600* THE SAME 41 BYTES, USED ONLY WHEN TRACING A BAD NAME ON
008700* THE CONSOLE SO THE TWO HALVES CAN BE DISPLAYED SEPARATELY
008800* WITHOUT REFERENCE MODIFICATION.
008900 01  WS-FULL-NAME-WORK.
009000     05  WS-WORK-FULL-NAME     PIC X(41).
009100     05  WS-FULL-NAME-PARTS REDEFINES WS-WORK-FULL-NAME.
009200         10  WS-WK-FIRST-PART  PIC X(20).
009300         10  FILLER            PIC X(01).
009400         10  WS-WK-LAST-PART   PIC X(20).
009500     05  FILLER                 PIC X(04).
009600
009700* THE OPERATOR GETS TOTALS ON THE CONSOLE ONLY, NOT A
009800* PRINTED REPORT - KEPT IN THE SHOP'S USUAL LABEL/ZERO-
009900* SUPPRESSED-COUNT/FILLER SHAPE IN CASE A LATER REQUEST ASKS
010000* FOR SYSOUT INSTEAD.
010100 01  WS-REPORT-LINE.
010200     05  WS-REPORT-LABEL       PIC X(30).
010300     05  WS-REPORT-COUNT       PIC ZZZ,ZZ9.
010400     05  FILLER                 PIC X(10).
010500
010600* -----------------------------------------------------------------
010700* SCAN SCRATCH FOR PLNAME.CBL (NAME GENERATION), PLEMAIL.CBL
010800* (E-MAIL EXTRACTION) AND PLPHONE.CBL (PHONE NORMALIZATION).
010900* NONE OF THESE SURVIVES A SINGLE RECORD, SO THEY ARE SHARED
011000* RATHER THAN DUPLICATED PER RULE.
011100* -----------------------------------------------------------------
011200 01  WS-SCAN-SCRATCH.
011300*    USCORE/RUN-START/RUN-END/SCAN-POS ARE PLNAME.CBL'S
011400*    UNDERSCORE-SPLIT SCRATCH - SEE 4410 THROUGH 4440.
011500     05  WS-USCORE-POS          PIC 9(03) COMP.
011600     05  WS-RUN-START            PIC 9(03) COMP.
011700     05  WS-RUN-END              PIC 9(03) COMP.
011800     05  WS-SCAN-POS             PIC 9(03) COMP.
011900     05  WS-FIRST-PART           PIC X(20).
012000     05  WS-LAST-PART            PIC X(20).
012100*    LT-POS/GT-POS ARE PLEMAIL.CBL'S ANGLE-BRACKET POSITIONS.
012200     05  WS-LT-POS               PIC 9(03) COMP.
012300     05  WS-GT-POS               PIC 9(03) COMP.
012400*    THE REMAINDER IS PLPHONE.CBL'S DIGIT-STRIPPING WORK.
012500     05  WS-PHONE-ALLDIGITS      PIC X(20).
012600     05  WS-PHONE-DIGIT-CNT      PIC 9(03) COMP.
012700     05  WS-ZERO-IDX             PIC 9(03) COMP.
012800     05  WS-STRIPPED-LEN         PIC 9(03) COMP.
012900     05  WS-PHONE-FIRST4         PIC X(04).
013000     05  WS-PHONE-REMAIN         PIC X(20).
013100*    IND-BUILD-IDX IS SHARED BY PLDEDUP.CBL'S FRONT-INSERT
013200*    AND PLINDUS.CBL'S CONCATENATION - NEITHER OVERLAPS THE
013300*    OTHER'S USE OF IT WITHIN ONE RECORD.
013400     05  WS-IND-BUILD-IDX        PIC 9       COMP.
013500     05  FILLER                  PIC X(06).
013600
013700* -----------------------------------------------------------------
013800* THE CURRENT-CONTACT WORK AREA HOLDS THE ONE SURVIVING
013900* ENTRY WHILE ITS OUTPUT FIELDS ARE BEING CLEANSED, JUST
014000* BEFORE CONTACT-OUT-RECORD IS BUILT AND WRITTEN.  WS-CUR-
014100* FIELDS ARE THE RAW VALUES COPIED OUT OF THE TABLE; WS-OUT-
014200* FIELDS ARE WHAT THE FOUR BUSINESS RULES PRODUCE FROM THEM.
014300* -----------------------------------------------------------------
014400 01  WS-CURRENT-CONTACT-AREA.
014500*    COPIED STRAIGHT OUT OF THE SURVIVOR TABLE BY 0410 IN THE
014600*    MAIN PROGRAM - NONE OF THE WS-CUR- FIELDS BELOW ARE EVER
014700*    SET DIRECTLY BY THE CLEANSING PARAGRAPHS THEMSELVES.
014800     05  WS-CUR-CONTACT-ID       PIC X(12).
014900     05  WS-CUR-RAW-EMAIL        PIC X(60).
015000     05  WS-CUR-COUNTRY-RAW      PIC X(20).
015100     05  WS-CUR-PHONE-RAW        PIC X(20).
015200     05  WS-CUR-CREATE-DATE-ORIG PIC X(10).
015300     05  WS-CUR-ADDRESS          PIC X(40).
015400     05  WS-CUR-FIRSTNAME        PIC X(20).
015500     05  WS-CUR-LASTNAME         PIC X(20).
015600     05  WS-CUR-IND-COUNT        PIC 9       COMP.
015700     05  WS-CUR-IND-ENTRY OCCURS 7 TIMES
015800                         PIC X(30).
015900*    FROM HERE DOWN, THE FOUR CLEANSING RULES (4100-4500) WRITE
016000*    THEIR RESULTS - NONE OF THESE FIELDS IS EVER READ BEFORE
016100*    THE PARAGRAPH THAT PRODUCES IT HAS RUN FOR THIS CONTACT.
016200     05  WS-OUT-COUNTRY          PIC X(20).
016300     05  WS-OUT-CITY             PIC X(20).
016400     05  WS-OUT-EMAIL            PIC X(40).
016500     05  WS-OUT-PHONE            PIC X(25).
016600     05  WS-OUT-INDUSTRY-CONCAT  PIC X(80).
016700     05  FILLER                  PIC X(06).
016800
016900* -----------------------------------------------------------------
017000* THE SURVIVOR TABLE.  ONE ENTRY PER DISTINCT FULL NAME SEEN
017100* ON THE SORTED WORK FILE.  5000 ENTRIES PER AP-1671 (RAISED
017200* FROM THE ORIGINAL 2000 WHEN CONTACT VOLUME GREW).  THE
017300* NESTED IND-ENTRY OCCURS HOLDS UP TO SEVEN DISTINCT
017400* INDUSTRIES ACCUMULATED FROM THIS NAME'S DUPLICATE RECORDS,
017500* FRONT-OF-LIST ORDER, AS BUILT BY PLDEDUP.CBL.
017600* -----------------------------------------------------------------
017700 01  WS-CONTACT-TABLE.
017800     05  WS-CT-ENTRY OCCURS 5000 TIMES
017900                  INDEXED BY WS-CT-IDX.
018000*       THE DEDUPLICATION KEY - ONCE A NAME IS IN THE TABLE
018100*       EVERY LATER WORK-FILE RECORD FOR THAT NAME MERGES
018200*       INTO THIS ENTRY RATHER THAN OPENING A NEW ONE.
018300         10  WS-CT-FULL-NAME        PIC X(41).
018400*       THE SURVIVING RECORD'S OWN CONTACT-ID - NOT
018500*       RENUMBERED OR REASSIGNED WHEN OLDER DUPLICATES MERGE
018600*       INTO IT, SINCE THE NEWEST RECORD ALWAYS WINS HERE.
018700         10  WS-CT-CONTACT-ID       PIC X(12).
018800*       THESE SIX FIELDS BACK-FILL FROM AN OLDER DUPLICATE
018900*       WHEN THE NEWEST RECORD LEFT THEM BLANK - SEE
019000*       3200-BACKFILL-FIELDS IN PLDEDUP.CBL.
019100         10  WS-CT-RAW-EMAIL        PIC X(60).
019200         10  WS-CT-COUNTRY-RAW      PIC X(20).
019300         10  WS-CT-PHONE-RAW        PIC X(20).
019400         10  WS-CT-CREATE-DATE-ORIG PIC X(10).
019500         10  WS-CT-ADDRESS          PIC X(40).
019600         10  WS-CT-FIRSTNAME        PIC X(20).
019700         10  WS-CT-LASTNAME         PIC X(20).
019800         10  WS-CT-IND-COUNT        PIC 9      COMP.
019900         10  WS-CT-IND-ENTRY OCCURS 7 TIMES
020000                             PIC X(30).
020100         10  FILLER                 PIC X(04).
