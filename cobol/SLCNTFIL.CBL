000100* =================================================================
000200* SLCNTFIL.CBL
000300* FILE-CONTROL SELECT ENTRIES FOR THE CONTACT CLEANSING
000400* AND DEDUPLICATION BATCH.  COPY INTO FILE-CONTROL.
000500* =================================================================
000600
000700* THE RAW EXTRACT FROM THE UPSTREAM CRM.  READ ONCE IN
000800* 0200-SORT-CONTACTS-BY-DATE AND NEVER OPENED AGAIN.
000900 SELECT CONTACTS-IN ASSIGN TO CONTACTS-IN
001000     ORGANIZATION IS SEQUENTIAL
001100     FILE STATUS IS WS-CONTACTS-IN-STATUS.
001200
001300* THE CLEANSED, DEDUPLICATED RESULT - ONE RECORD PER
001400* SURVIVING CONTACT, WRITTEN BY 0400-WRITE-OUTPUT-RECORDS /
001500* 0410-BUILD-AND-WRITE-ONE-OUTPUT.
001600 SELECT CONTACTS-OUT ASSIGN TO CONTACTS-OUT
001700     ORGANIZATION IS SEQUENTIAL
001800     FILE STATUS IS WS-CONTACTS-OUT-STATUS.
001900
002000* INTERMEDIATE FILE THE SORT VERB WRITES TO AND
002100* 0300-PROCESS-WORK-FILE / 0310-READ-WORK-RECORD READS BACK
002200* FROM, ONE CONTACT AT A TIME, IN CREATED-AT ORDER.
002300 SELECT WORK-FILE ASSIGN TO SRTWORK1
002400     ORGANIZATION IS SEQUENTIAL
002500     FILE STATUS IS WS-WORK-FILE-STATUS.
002600
002700* THE SORT VERB'S OWN SCRATCH FILE - NO FILE STATUS CLAUSE
002800* BECAUSE THIS ONE IS NEVER OPENED OR READ DIRECTLY BY THE
002900* PROCEDURE DIVISION, ONLY BY THE SORT STATEMENT ITSELF.
003000 SELECT SORT-FILE ASSIGN TO SRTWORK2.
