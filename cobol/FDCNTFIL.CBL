000100* =================================================================
000200* FDCNTFIL.CBL
000300* RECORD LAYOUT FOR CONTACTS-IN, WORK-FILE AND SORT-FILE.
000400* ONE CONTACT EXTRACTED FROM THE UPSTREAM CRM, BEFORE
000500* CLEANSING.  THE WORK AND SORT COPIES CARRY THE SAME
000600* SHAPE SO THE SORT OF CONTACTS-IN BY CREATED-AT CAN FLOW
000700* STRAIGHT THROUGH TO THE DEDUPLICATION STEP.  THE TRAILING
000800* FILLER IS RESERVE SPACE FOR FIELDS THE UPSTREAM EXTRACT
000900* MAY ADD LATER WITHOUT RESIZING THE RECORD AGAIN.
001000* =================================================================
001100
001200* CONTACTS-IN IS READ ONCE, SORTED ON CREATED-AT, AND NEVER
001300* TOUCHED AGAIN - THE SORT WORK FILES AND WORK-FILE BELOW
001400* CARRY THE CLEANSING LOGIC FROM HERE ON.
001500 FD  CONTACTS-IN
001600     LABEL RECORDS ARE STANDARD.
001700
001800 01  CONTACT-IN-RECORD.
001900* CARRIED FORWARD TO THE OUTPUT RECORD AS CO-TEMPORARY-ID -
002000* SEE THE COMMENT ON THAT FIELD IN FDCNTOUT.CBL.
002100     05  CI-CONTACT-ID        PIC X(12).
002200     05  CI-CREATED-AT        PIC X(20).
002300*    ALTERNATE VIEW OF CI-CREATED-AT - THE UPSTREAM TIMESTAMP IS
002400*    ISO-8601 (CCYY-MM-DDTHH:MM:SSZ), BROKEN OUT HERE SO A
002500*    DISPLAY OR A ONE-OFF FIX CAN GET AT THE DATE PART WITHOUT
002600*    REFERENCE MODIFICATION.  THE SORT ITSELF USES THE WHOLE
002700*    FIELD LEXICOGRAPHICALLY AND DOES NOT NEED THIS VIEW.
002800     05  CI-CREATED-AT-ALT REDEFINES CI-CREATED-AT.
002900         10  CI-CA-YEAR       PIC X(04).
003000         10  FILLER           PIC X(01).
003100         10  CI-CA-MONTH      PIC X(02).
003200         10  FILLER           PIC X(01).
003300         10  CI-CA-DAY        PIC X(02).
003400         10  FILLER           PIC X(10).
003500*    UP TO THE FIRST "<" PASSES THROUGH AS-IS UNTIL PLEMAIL.CBL
003600*    PULLS THE BARE ADDRESS OUT OF IT ON THE OUTPUT SIDE.
003700     05  CI-RAW-EMAIL         PIC X(60).
003800*    COUNTRY NAME OR CITY NAME, AS THE CRM OPERATOR TYPED IT -
003900*    RESOLVED TO A (COUNTRY, CITY) PAIR BY PLGEOLOC.CBL.
004000     05  CI-COUNTRY-RAW       PIC X(20).
004100*    PUNCTUATED, UN-NORMALIZED DIGITS - CLEANED UP BY
004200*    PLPHONE.CBL, WHICH NEEDS WS-OUT-COUNTRY ALREADY SET.
004300     05  CI-PHONE-RAW         PIC X(20).
004400*    CARRIED THROUGH TO THE OUTPUT RECORD UNCHANGED - NOT
004500*    TOUCHED BY ANY OF THE FOUR CLEANSING RULES.
004600     05  CI-CREATE-DATE-ORIG  PIC X(10).
004700*    MAY REPEAT ACROSS A CONTACT'S DUPLICATE RECORDS - PLDEDUP.
004800*    CBL ACCUMULATES THE DISTINCT VALUES SEEN, NOT JUST THIS ONE.
004900     05  CI-INDUSTRY          PIC X(30).
005000     05  CI-ADDRESS           PIC X(40).
005100*    WHEN BOTH ARE BLANK, PLNAME.CBL DERIVES A STAND-IN FROM
005200*    THE E-MAIL LOCAL PART AND OVERWRITES THESE TWO FIELDS.
005300     05  CI-FIRSTNAME         PIC X(20).
005400     05  CI-LASTNAME          PIC X(20).
005500     05  FILLER               PIC X(08).
005600
005700* WORK-FILE IS WHERE THE SORT LANDS ITS OUTPUT FOR
005800* 0310-READ-WORK-RECORD TO READ FROM - SAME FIELD ORDER AND
005900* WIDTHS AS CONTACT-IN-RECORD, ONLY THE DATE-PARTS
006000* REDEFINITION IS DROPPED SINCE NOTHING DOWNSTREAM OF THE
006100* SORT NEEDS IT.
006200 FD  WORK-FILE
006300     LABEL RECORDS ARE STANDARD.
006400
006500 01  WORK-RECORD.
006600* FIELD-FOR-FIELD COPY OF CONTACT-IN-RECORD'S SHAPE - SEE THE
006700* COMMENT ABOVE FD SORT-FILE ON WHY THE THREE LAYOUTS CANNOT
006800* DRIFT APART FROM ONE ANOTHER.
006900* SEE THE COMMENT OVER CI-CONTACT-ID ABOVE - SAME FIELD,
007000* SAME PURPOSE, JUST UNDER THE WK- PREFIX ON THIS LAYOUT.
007100     05  WK-CONTACT-ID        PIC X(12).
007200     05  WK-CREATED-AT        PIC X(20).
007300     05  WK-RAW-EMAIL         PIC X(60).
007400     05  WK-COUNTRY-RAW       PIC X(20).
007500     05  WK-PHONE-RAW         PIC X(20).
007600     05  WK-CREATE-DATE-ORIG  PIC X(10).
007700     05  WK-INDUSTRY          PIC X(30).
007800     05  WK-ADDRESS           PIC X(40).
007900     05  WK-FIRSTNAME         PIC X(20).
008000     05  WK-LASTNAME          PIC X(20).
008100     05  FILLER               PIC X(08).
008200
008300* SORT-FILE IS THE SORT VERB'S OWN WORK AREA, KEYED ON
008400* SR-CREATED-AT DESCENDING (SEE 0200-SORT-CONTACTS-BY-DATE IN
008500* THE MAIN PROGRAM) SO DUPLICATE CONTACTS ARE COMPARED
008600* NEWEST-FIRST WHEN PLDEDUP.CBL DECIDES WHICH FIELDS SURVIVE.
008700 SD  SORT-FILE.
008800 01  SORT-RECORD.
008900* SAME TEN BUSINESS FIELDS AS CONTACT-IN-RECORD AND WORK-
009000* RECORD ABOVE, IN THE SAME ORDER - THE SORT VERB MOVES THE
009100* RECORD AS ONE CONTIGUOUS BLOCK OF BYTES, SO ALL THREE
009200* LAYOUTS MUST STAY BYTE-FOR-BYTE IDENTICAL IN WIDTH.
009300     05  SR-CONTACT-ID        PIC X(12).
009400     05  SR-CREATED-AT        PIC X(20).
009500     05  SR-RAW-EMAIL         PIC X(60).
009600     05  SR-COUNTRY-RAW       PIC X(20).
009700     05  SR-PHONE-RAW         PIC X(20).
009800     05  SR-CREATE-DATE-ORIG  PIC X(10).
009900     05  SR-INDUSTRY          PIC X(30).
010000     05  SR-ADDRESS           PIC X(40).
010100     05  SR-FIRSTNAME         PIC X(20).
010200     05  SR-LASTNAME          PIC X(20).
010300* SAME RESERVE-SPACE FILLER AS THE OTHER TWO RECORDS - KEPT
010400* IN STEP SO A FUTURE FIELD ADDITION CAN SHRINK ALL THREE
010500* FILLERS TOGETHER WITHOUT THROWING THE WIDTHS OUT OF SYNC.
010600     05  FILLER               PIC X(08).
