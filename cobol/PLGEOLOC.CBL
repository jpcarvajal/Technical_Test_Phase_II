000100* =================================================================
000200* PLGEOLOC.CBL
000300* COUNTRY / CITY RECOGNITION.
000400* TURNS WS-CUR-COUNTRY-RAW (A FREE-TEXT PLACE VALUE - A
000500* COUNTRY NAME, A CITY NAME, BLANK OR SOMETHING WE DO NOT
000600* RECOGNIZE) INTO WS-OUT-COUNTRY / WS-OUT-CITY AGAINST THE
000700* FIXED LOOKUP TABLE IN WSGEOLOC.CBL.  COPY INTO THE
000800* PROCEDURE DIVISION.
000900* =================================================================
001000
001100* A BLANK RAW PLACE MEANS THE CRM HAD NOTHING ON FILE FOR
001200* THIS CONTACT - "Nan" IS THE SHOP'S STANDARD STAND-IN FOR
001300* A MISSING VALUE THROUGHOUT THIS JOB, NOT JUST HERE.
001400 4100-RECOGNIZE-COUNTRY-CITY.
001500
001600     IF WS-CUR-COUNTRY-RAW = SPACES
001700        MOVE "Nan" TO WS-OUT-COUNTRY
001800        MOVE "Nan" TO WS-OUT-CITY
001900     ELSE
002000*       A RAW VALUE OF "England" OR "Ireland" MEANS THE CRM
002100*       CAPTURED THE COUNTRY DIRECTLY, NOT A CITY - THERE IS
002200*       NO CITY TO REPORT, SO CITY GOES TO "Unknown" RATHER
002300*       THAN "Not recognized", WHICH IS RESERVED FOR A PLACE
002400*       VALUE THE LOOKUP TABLE BELOW CANNOT MATCH AT ALL.
002500        IF WS-CUR-COUNTRY-RAW = "England" OR
002600           WS-CUR-COUNTRY-RAW = "Ireland"
002700           MOVE WS-CUR-COUNTRY-RAW TO WS-OUT-COUNTRY
002800           MOVE "Unknown"         TO WS-OUT-CITY
002900        ELSE
003000*       ONLY REACHED FOR A RAW VALUE THAT IS NEITHER BLANK NOR
003100*       ONE OF THE TWO COUNTRY NAMES CAUGHT ABOVE - THE TABLE
003200*       SEARCH BELOW IS THE LAST CHANCE TO RECOGNIZE IT.
003300           PERFORM 4110-SEARCH-CITY-TABLE
003400           IF WS-GEO-FOUND
003500              MOVE WS-GEO-COUNTRY (WS-GEO-IDX) TO WS-OUT-COUNTRY
003600              MOVE WS-CUR-COUNTRY-RAW           TO WS-OUT-CITY
003700           ELSE
003800              MOVE "Unknown"        TO WS-OUT-COUNTRY
003900              MOVE "Not recognized" TO WS-OUT-CITY.
004000
004100 4100-EXIT.
004200     EXIT.
004300
004400* CASE-INSENSITIVE MATCH AGAINST THE NINE-CITY TABLE IN
004500* WSGEOLOC.CBL.  THE RAW VALUE AND EACH TABLE ENTRY ARE
004600* BOTH UPPERCASED VIA INSPECT CONVERTING BEFORE COMPARING -
004700* THIS COMPILER HAS NO FUNCTION UPPER-CASE, SO THE JOB
004800* DOES THE SAME CHARACTER-BY-CHARACTER SUBSTITUTION BY HAND
004900* EVERY PLACE A CASE-INSENSITIVE COMPARE IS NEEDED.
005000 4110-SEARCH-CITY-TABLE.
005100
005200* RESET BEFORE EVERY SEARCH - A SWITCH LEFT ON FROM A
005300* PRIOR CONTACT WOULD END THE PERFORM VARYING BELOW BEFORE
005400* A SINGLE TABLE ENTRY HAD BEEN TESTED.
005500* WS-PLACE-UPPER AND WS-CITY-UPPER ARE BOTH SCRATCH FIELDS IN
005600* WSGEOLOC.CBL'S OWN WORKING-STORAGE - NEITHER NEEDS TO BE
005700* CLEARED BY HAND SINCE THE MOVE BELOW OVERWRITES THEM WHOLE.
005800     MOVE "N"               TO WS-GEO-FOUND-SW.
005900     MOVE WS-CUR-COUNTRY-RAW TO WS-PLACE-UPPER.
006000     INSPECT WS-PLACE-UPPER CONVERTING
006100        "abcdefghijklmnopqrstuvwxyz"
006200     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006300
006400* WALK THE NINE TABLE ENTRIES; UPPERCASE EACH CITY BEFORE
006500* TESTING IT SINCE THE TABLE ITSELF IS STORED MIXED-CASE.
006600     PERFORM VARYING WS-GEO-IDX FROM 1 BY 1
006700             UNTIL WS-GEO-IDX > 9 OR WS-GEO-FOUND
006800        MOVE WS-GEO-CITY (WS-GEO-IDX) TO WS-CITY-UPPER
006900        INSPECT WS-CITY-UPPER CONVERTING
007000           "abcdefghijklmnopqrstuvwxyz"
007100        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007200*    FIRST MATCH WINS - THE NINE CITIES ARE ALL DISTINCT SO
007300*    THIS NEVER ACTUALLY TIES, BUT THE SWITCH STOPS THE SCAN
007400*    RATHER THAN LET A LATER SLOT OVERWRITE A GOOD MATCH.
007500        IF WS-CITY-UPPER = WS-PLACE-UPPER
007600           MOVE "Y" TO WS-GEO-FOUND-SW.
007700
007800* PERFORM VARYING BUMPS THE INDEX ONE PAST THE MATCH BEFORE
007900* RE-TESTING THE UNTIL CLAUSE, SO BACK IT UP ONE ON A HIT -
008000* OTHERWISE 4100 WOULD READ WS-GEO-COUNTRY OUT OF THE SLOT
008100* AFTER THE ONE THAT ACTUALLY MATCHED (AP-1901).
008200     IF WS-GEO-FOUND
008300        SET WS-GEO-IDX DOWN BY 1.
008400
008500 4110-EXIT.
008600     EXIT.
